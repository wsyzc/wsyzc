000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGEXER.
000300 AUTHOR.        J. R. MEZA.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  12/11/1990.
000600 DATE-COMPILED. 12/11/1990.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000*                                                                *
001100*    PGMGEXER  -  GENERADOR DE EJERCICIOS DE ARITMETICA          *
001200*    ================================================           *
001300*    ARMA UN LOTE DE EJERCICIOS DE ARITMETICA DE FRACCIONES      *
001400*    PARA LA GUIA DE PRACTICA DEL AREA ACADEMICA.  CADA          *
001500*    EJERCICIO COMBINA DE 2 A 4 VALORES (ENTEROS O FRACCIONES)   *
001600*    CON 1, 2 O 3 OPERADORES +  -  *  /  ELEGIDOS AL AZAR,       *
001700*    RESPETANDO:                                                *
001800*      - EN LA RESTA, EL MINUENDO NUNCA ES MENOR QUE EL          *
001900*        SUSTRAENDO (SE INTERCAMBIAN LOS OPERANDOS SI HACE       *
002000*        FALTA).                                                *
002100*      - EN LA DIVISION, EL DIVIDENDO NUNCA ES CERO Y EL         *
002200*        COCIENTE RESULTANTE DEBE SER FRACCION PROPIA O          *
002300*        ENTERO EXACTO.                                         *
002400*      - NO SE REPITEN EJERCICIOS EQUIVALENTES DENTRO DEL        *
002500*        MISMO LOTE (COMPARACION POR FORMA CANONICA).            *
002600*    LA CANTIDAD DE EJERCICIOS A GENERAR SE LEE DE LA TARJETA     *
002700*    DE PARAMETRO DDPARM (10 POR DEFECTO).  LLAMA A PGMFRAC      *
002800*    PARA TODA LA ARITMETICA DE FRACCIONES Y GRABA DOS           *
002900*    ARCHIVOS PAREADOS POR NUMERO DE LINEA: EL ENUNCIADO         *
003000*    (DDEJERC) Y LA RESPUESTA CORRECTA (DDRESPU).                *
003100*                                                                *
003200*----------------------------------------------------------------
003300*    HISTORIAL DE CAMBIOS
003400*----------------------------------------------------------------
003500*    12/11/90  JRM  0110  VERSION INICIAL - HASTA 2 OPERADORES.  *
003600*    04/03/91  JRM  0112  SE AGREGA TERCER OPERADOR (4 HOJAS).   *
003700*    27/08/91  MOS  0116  SE AGREGA VALIDACION DE RESTA NEGATIVA.*
003800*    15/01/92  MOS  0119  SE AGREGA VALIDACION DE DIVISION.      *
003900*    09/06/92  RAL  0122  SE AGREGA TABLA DE DEDUPLICACION.      *
004000*    30/11/92  RAL  0124  CORRIGE SEMILLA DEL GENERADOR ALEATO-  *
004100*                         RIO EN CORRIDAS CONSECUTIVAS.          *
004200*    18/04/93  SVG  0127  SE AGREGA PARENTESIS EN EL ENUNCIADO   *
004300*                         SEGUN PRECEDENCIA DE OPERADORES.       *
004400*    22/09/93  SVG  0129  CORRIGE ORDEN CANONICO DE OPERANDOS    *
004500*                         EN SUMA Y MULTIPLICACION.              *
004600*    14/02/94  LFN  0132  REVISION GENERAL DE COMENTARIOS.       *
004700*    07/07/94  LFN  0134  AUMENTA TOPE DE INTENTOS DE ARMADO.    *
004800*    19/12/94  JRM  0137  CORRIGE FORMATO DE LINEA DE RESPUESTA. *
004900*    26/05/95  RAL  0140  REVISION FINAL PREVIA A PRODUCCION.    *
005000*    11/10/96  MOS  0144  AJUSTE MENOR EN LECTURA DE PARAMETRO.  *
005100*    02/02/98  LFN  0149  ANALISIS Y2K - PROGRAMA NO USA FECHAS  *
005200*                         DE 2 DIGITOS - SIN OBSERVACIONES.      *
005300*    18/11/98  LFN  0150  CIERRE DE CERTIFICACION Y2K.           *
005400*    07/06/00  JRM  0155  SE AGREGA MENSAJE DE CANTIDAD NO       *
005500*                         ALCANZADA AL CIERRE DEL PROCESO.       *
005600*    14/01/02  RAL  0159  SIMPLIFICA ARMADO DEL ARBOL DE FORMAS. *
005700*    23/08/05  SVG  0164  REVISION MENOR DE INDENTACION FUENTE.  *
005800*    09/02/07  RAL  0165  CORRIGE HOJA ENTERA: EL SORTEO DABA    *
005900*                         1-RANGE, DEBIA SER 0..RANGE-1 (LA      *
006000*                         HOJA 0 ES VALIDA Y RANGE NO LO ES).    *
006100*    09/02/07  RAL  0166  REG-EJERCICIO Y REG-RESPUESTA PASAN A  *
006200*                         GRUPO CON SEQ-NO NUMERICO SEPARADO EN  *
006300*                         VEZ DE ARMAR "N. " COMO TEXTO; SE      *
006400*                         ELIMINA LA JUSTIFICACION DE WS-SEQ-    *
006500*                         EDIT POR INNECESARIA.                 *
006600*    16/02/07  RAL  0167  NUEVA RUTINA 2745-ARMAR-OP-TEXTO-I:    *
006700*                         EL ENUNCIADO IMPRESO YA NO USA EL      *
006800*                         ASTERISCO NI LA BARRA DEL TECLADO PARA *
006900*                         MULTIPLICAR/DIVIDIR, SINO LOS SIGNOS   *
007000*                         ANCHOS X Y ENTRE DE DOS BYTES (TICKET  *
007100*                         0167, PEDIDO POR DOCENCIA).            *
007200*
007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PARAMETRO ASSIGN DDPARM
008200     FILE STATUS IS WS-FILE-PRM.
008300     SELECT EJERCIC   ASSIGN DDEJERC
008400     FILE STATUS IS WS-FILE-EJE.
008500     SELECT RESPUES   ASSIGN DDRESPU
008600     FILE STATUS IS WS-FILE-RES.
008700*
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  PARAMETRO
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-PARAMETRO.
009600     03  PARM-CANTIDAD          PIC 9(04).
009700     03  FILLER                 PIC X(76)   VALUE SPACES.
009800*
009900*---  COPY CPEXERC  -----------------------------------------------
010000 FD  EJERCIC
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-EJERCICIO.
010400     03  EJ-SEQ-NO                 PIC 9(04).
010500     03  EJ-EXPRESION              PIC X(80).
010600     03  FILLER                    PIC X(06)   VALUE SPACES.
010700*---  FIN COPY CPEXERC  ---------------------------------------------
010800*
010900*---  COPY CPRESPU  -----------------------------------------------
011000 FD  RESPUES
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-RESPUESTA.
011400     03  RS-SEQ-NO                 PIC 9(04).
011500     03  RS-RESPUESTA              PIC X(40).
011600     03  FILLER                    PIC X(06)   VALUE SPACES.
011700*---  FIN COPY CPRESPU  ---------------------------------------------
011800*
011900 WORKING-STORAGE SECTION.
012000*=======================*
012100*
012200 77  FILLER              PIC X(20) VALUE '*INICIO WS SECTION*'.
012300*
012400*----  CODIGOS DE RETORNO DE ARCHIVOS Y CONTADOR DE PEDIDO  ------
012500 77  WS-FILE-PRM             PIC XX      VALUE SPACES.
012600 77  WS-FILE-EJE             PIC XX      VALUE SPACES.
012700 77  WS-FILE-RES             PIC XX      VALUE SPACES.
012800 77  WS-CANT-PEDIDA          PIC 9(4)    COMP     VALUE ZEROS.
012900 77  WS-CANT-UNICOS          PIC 9(4)    COMP     VALUE ZEROS.
013000 77  WS-INTENTOS             PIC 9(7)    COMP     VALUE ZEROS.
013100 77  WS-RANGE                PIC 9(3)    COMP     VALUE 10.
013200*
013300*----  GENERADOR PSEUDOALEATORIO (CONGRUENCIAL) --------------------
013400*----  SEMBRADO CON LA HORA DEL RELOJ AL INICIO DEL PROCESO  -----
013500 01  WS-HORA-GRUPO.
013600     03  WS-HORA-HH             PIC 9(2).
013700     03  WS-HORA-MM             PIC 9(2).
013800     03  WS-HORA-SS             PIC 9(2).
013900     03  WS-HORA-CC             PIC 9(2).
014000 01  WS-HORA-NUM REDEFINES WS-HORA-GRUPO
014100                             PIC 9(8).
014200 77  WS-SEMILLA              PIC S9(9)   COMP     VALUE ZEROS.
014300 77  WS-AL-LIMITE            PIC 9(3)    COMP     VALUE ZEROS.
014400 77  WS-AL-AUX               PIC S9(9)   COMP     VALUE ZEROS.
014500 77  WS-AL-RESULT            PIC 9(3)    COMP     VALUE ZEROS.
014600*
014700*----  TABLA DE OPERADORES ARITMETICOS SOPORTADOS  ---------------
014800 01  WS-OPERADORES-LISTA     PIC X(4)    VALUE '+-*/'.
014900 01  WS-TABLA-OPERADORES REDEFINES WS-OPERADORES-LISTA.
015000     03  WS-OP-CHAR              PIC X   OCCURS 4 TIMES.
015100*
015200*----  TABLA DE TIPO DE HOJA (E=ENTERO  F=FRACCION)  -------------
015300 01  WS-TIPO-HOJA-LISTA      PIC X(2)    VALUE 'EF'.
015400 01  WS-TABLA-TIPO-HOJA REDEFINES WS-TIPO-HOJA-LISTA.
015500     03  WS-TH-CODIGO            PIC X   OCCURS 2 TIMES.
015600 77  WS-TIPO-HOJA            PIC 9(1)    COMP     VALUE ZEROS.
015700 77  WS-NUM-HOJA             PIC S9(9)   COMP     VALUE ZEROS.
015800 77  WS-DEN-HOJA             PIC S9(9)   COMP     VALUE ZEROS.
015900*
016000*----  FORMA DEL ARBOL Y CANTIDAD DE HOJAS/OPERADORES  -----------
016100 77  WS-NUM-OPERADORES       PIC 9(1)    COMP     VALUE ZEROS.
016200 77  WS-CANT-HOJAS           PIC 9(1)    COMP     VALUE ZEROS.
016300 77  WS-FORMA                PIC 9(1)    COMP     VALUE ZEROS.
016400 77  WS-SPLIT-TOP            PIC 9(1)    COMP     VALUE ZEROS.
016500 77  WS-IND-HOJA             PIC 9(1)    COMP     VALUE ZEROS.
016600 77  WS-IND-OP               PIC 9(1)    COMP     VALUE ZEROS.
016700*
016800*----  HOJAS (VALORES ORIGINALES) DEL ARBOL DE LA EXPRESION  -----
016900 01  WS-HOJAS.
017000     03  WS-HJ-DATO OCCURS 4 TIMES.
017100         05  WS-HJ-NUM           PIC S9(9)   COMP.
017200         05  WS-HJ-DEN           PIC S9(9)   COMP.
017300         05  WS-HJ-TEXTO         PIC X(80).
017400         05  WS-HJ-PREC          PIC 9(1)    COMP.
017500*
017600*----  OPERADORES SORTEADOS PARA ESTE EJERCICIO  -----------------
017700 01  WS-OPERADORES.
017800     03  WS-OPERADOR OCCURS 3 TIMES PIC X(1).
017900*
018000*----  RESULTADOS PARCIALES (NODOS INTERNOS) DEL ARBOL  ----------
018100 01  WS-RESULTADOS-PASO.
018200     03  WS-RP-DATO OCCURS 3 TIMES.
018300         05  WS-RP-NUM           PIC S9(9)   COMP.
018400         05  WS-RP-DEN           PIC S9(9)   COMP.
018500         05  WS-RP-TEXTO         PIC X(80).
018600         05  WS-RP-CANON         PIC X(80).
018700         05  WS-RP-PREC          PIC 9(1)    COMP.
018800*
018900*----  NODOS GENERICOS DE TRABAJO PARA APLICAR UN OPERADOR  ------
019000 01  WS-NODO-IZQ.
019100     03  WS-NI-NUM               PIC S9(9)   COMP.
019200     03  WS-NI-DEN               PIC S9(9)   COMP.
019300     03  WS-NI-TEXTO             PIC X(80).
019400     03  WS-NI-CANON             PIC X(80).
019500     03  WS-NI-PREC              PIC 9(1)    COMP.
019600 01  WS-NODO-DER.
019700     03  WS-ND-NUM               PIC S9(9)   COMP.
019800     03  WS-ND-DEN               PIC S9(9)   COMP.
019900     03  WS-ND-TEXTO             PIC X(80).
020000     03  WS-ND-CANON             PIC X(80).
020100     03  WS-ND-PREC              PIC 9(1)    COMP.
020200 01  WS-NODO-RES.
020300     03  WS-NR-NUM               PIC S9(9)   COMP.
020400     03  WS-NR-DEN               PIC S9(9)   COMP.
020500     03  WS-NR-TEXTO             PIC X(80).
020600     03  WS-NR-CANON             PIC X(80).
020700     03  WS-NR-PREC              PIC 9(1)    COMP.
020800 01  WS-NODO-AUX.
020900     03  WS-AUX-NUM              PIC S9(9)   COMP.
021000     03  WS-AUX-DEN              PIC S9(9)   COMP.
021100     03  WS-AUX-TEXTO            PIC X(80).
021200     03  WS-AUX-CANON            PIC X(80).
021300     03  WS-AUX-PREC             PIC 9(1)    COMP.
021400 77  WS-NODO-OP              PIC X(1)    VALUE SPACE.
021500 77  WS-CMP-A                PIC S9(9)   COMP     VALUE ZEROS.
021600 77  WS-CMP-B                PIC S9(9)   COMP     VALUE ZEROS.
021700 77  WS-SLOT-IZQ             PIC 9(1)    COMP     VALUE ZEROS.
021800 77  WS-SLOT-DER             PIC 9(1)    COMP     VALUE ZEROS.
021900 77  WS-SLOT-DEST            PIC 9(1)    COMP     VALUE ZEROS.
022000 77  WS-SLOT-AUX             PIC 9(1)    COMP     VALUE ZEROS.
022100 77  WS-LARGO-IZQ            PIC 9(2)    COMP     VALUE ZEROS.
022200 77  WS-LARGO-DER            PIC 9(2)    COMP     VALUE ZEROS.
022300 77  WS-PUNTERO-TXT          PIC 9(2)    COMP     VALUE 1.
022400 77  WS-OP-LARGO             PIC 9(1)    COMP     VALUE ZEROS.    RAL0167
022500 01  WS-OP-TEXTO             PIC X(2)    VALUE SPACES.            RAL0167
022600 77  WS-LARGO-PRIMERO        PIC 9(2)    COMP     VALUE ZEROS.
022700 77  WS-LARGO-SEGUNDO        PIC 9(2)    COMP     VALUE ZEROS.
022800 77  WS-PRIMERO-CANON        PIC X(80)   VALUE SPACES.
022900 77  WS-SEGUNDO-CANON        PIC X(80)   VALUE SPACES.
023000 77  WS-ENVOLVER-IZQ         PIC X(1)    VALUE 'N'.
023100     88  WS-SI-ENVOLVER-IZQ              VALUE 'S'.
023200     88  WS-NO-ENVOLVER-IZQ              VALUE 'N'.
023300 77  WS-ENVOLVER-DER         PIC X(1)    VALUE 'N'.
023400     88  WS-SI-ENVOLVER-DER              VALUE 'S'.
023500     88  WS-NO-ENVOLVER-DER              VALUE 'N'.
023600 77  WS-DESCARTE             PIC X(1)    VALUE 'N'.
023700     88  WS-DESCARTA-SI                  VALUE 'S'.
023800     88  WS-DESCARTA-NO                  VALUE 'N'.
023900 77  WS-DUPLICADO            PIC X(1)    VALUE 'N'.
024000     88  WS-ES-DUPLICADO                 VALUE 'S'.
024100     88  WS-NO-ES-DUPLICADO              VALUE 'N'.
024200*
024300*----  AREA GENERICA PARA MEDIR EL LARGO DE UN TEXTO  ------------
024400 01  WS-SCAN-TEXTO           PIC X(80)   VALUE SPACES.
024500 01  WS-SCAN-TEXTO-TAB REDEFINES WS-SCAN-TEXTO.
024600     03  WS-SCAN-CHAR            PIC X   OCCURS 80 TIMES.
024700 77  WS-SCAN-IND             PIC 9(2)    COMP     VALUE ZEROS.
024800 77  WS-SCAN-LARGO           PIC 9(2)    COMP     VALUE ZEROS.
024900*
025000*----  TABLA DE FORMAS CANONICAS YA GRABADAS (DEDUPLICACION)  ----
025100 01  WS-TABLA-CANONICOS.
025200     03  WS-TC-ENTRADA OCCURS 300 TIMES
025300                       INDEXED BY WS-TC-IDX
025400                       PIC X(80)   VALUE SPACES.
025500*
025600*----  LINEAS DE SALIDA Y RESPUESTA FORMATEADA (SOLO EL TEXTO,  --
025700*----  EL NUMERO DE PROBLEMA SE GRABA APARTE EN EJ-SEQ-NO/      --
025800*----  RS-SEQ-NO)  -----------------------------------------------
025900 77  WS-TEXTO-RESPUESTA      PIC X(40)   VALUE SPACES.
026000 77  WS-LARGO-EXPR           PIC 9(2)    COMP     VALUE ZEROS.
026100 77  WS-LARGO-RESP           PIC 9(2)    COMP     VALUE ZEROS.
026200 77  WS-PUNTERO-LINEA        PIC 9(3)    COMP     VALUE 1.
026300 01  WS-LINEA-EJERCICIO      PIC X(80)   VALUE SPACES.
026400 01  WS-LINEA-RESPUESTA      PIC X(40)   VALUE SPACES.
026500*
026600*----  AREA DE COMUNICACION CON PGMFRAC (MISMO LAYOUT QUE  -------
026700*----  LK-COMUNICACION DE ESA RUTINA)  ---------------------------
026800 01  WS-LK-FRAC.
026900     03  LK-OPERACION            PIC X(7).
027000         88  LK-OP-SUMA                  VALUE 'SUMA'.
027100         88  LK-OP-RESTA                 VALUE 'RESTA'.
027200         88  LK-OP-MULTI                 VALUE 'MULTI'.
027300         88  LK-OP-DIVIDE                VALUE 'DIVIDE'.
027400         88  LK-OP-PROPIA                VALUE 'PROPIA'.
027500         88  LK-OP-FORMATO               VALUE 'FORMATO'.
027600     03  LK-FRACCION-1.
027700         05  LK-F1-NUM           PIC S9(9).
027800         05  LK-F1-DEN           PIC S9(9).
027900     03  LK-FRACCION-2.
028000         05  LK-F2-NUM           PIC S9(9).
028100         05  LK-F2-DEN           PIC S9(9).
028200     03  LK-RESULTADO.
028300         05  LK-R-NUM            PIC S9(9).
028400         05  LK-R-DEN            PIC S9(9).
028500     03  LK-TEXTO                PIC X(40).
028600     03  LK-RETORNO              PIC S9(4)   COMP.
028700*
028800 77  FILLER              PIC X(20) VALUE '*FINAL  WS SECTION*'.
028900*
029000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029100 PROCEDURE DIVISION.
029200*
029300 MAIN-PROGRAM-I.
029400*
029500     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
029600     IF RETURN-CODE = ZEROS
029700        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
029800                UNTIL WS-CANT-UNICOS = WS-CANT-PEDIDA
029900                   OR WS-INTENTOS > 0200000
030000                   OR RETURN-CODE = 9999
030100     END-IF.
030200     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
030300*
030400 MAIN-PROGRAM-F. GOBACK.
030500*
030600*-----------------------------------------------------------------
030700 1000-INICIO-I.
030800*
030900     MOVE ZEROS TO WS-CANT-UNICOS WS-INTENTOS.
031000*
031100     OPEN INPUT  PARAMETRO.
031200     IF WS-FILE-PRM IS NOT EQUAL '00'
031300        DISPLAY '* ERROR EN OPEN PARAMETRO = ' WS-FILE-PRM
031400        MOVE 0010 TO WS-CANT-PEDIDA
031500     ELSE
031600        READ PARAMETRO
031700           AT END
031800              MOVE 0010 TO WS-CANT-PEDIDA
031900           NOT AT END
032000              MOVE PARM-CANTIDAD TO WS-CANT-PEDIDA
032100        END-READ
032200        CLOSE PARAMETRO
032300     END-IF.
032400*
032500     IF WS-CANT-PEDIDA = ZEROS OR WS-CANT-PEDIDA > 0300
032600        MOVE 0010 TO WS-CANT-PEDIDA
032700     END-IF.
032800*
032900     ACCEPT WS-HORA-NUM FROM TIME.
033000     COMPUTE WS-SEMILLA = (WS-HORA-SS * 100) + WS-HORA-CC + 1.
033100*
033200     OPEN OUTPUT EJERCIC.
033300     IF WS-FILE-EJE IS NOT EQUAL '00'
033400        DISPLAY '* ERROR EN OPEN EJERCIC = ' WS-FILE-EJE
033500        MOVE 9999 TO RETURN-CODE
033600     END-IF.
033700*
033800     OPEN OUTPUT RESPUES.
033900     IF WS-FILE-RES IS NOT EQUAL '00'
034000        DISPLAY '* ERROR EN OPEN RESPUES = ' WS-FILE-RES
034100        MOVE 9999 TO RETURN-CODE
034200     END-IF.
034300*
034400 1000-INICIO-F. EXIT.
034500*
034600*----  ARMA, EVALUA, DEPURA POR DUPLICADO Y GRABA UN EJERCICIO  --
034700*-----------------------------------------------------------------
034800 2000-PROCESO-I.
034900*
035000     ADD 1 TO WS-INTENTOS.
035100     SET WS-DESCARTA-NO TO TRUE.
035200     PERFORM 2100-ARMAR-ARBOL-I    THRU 2100-ARMAR-ARBOL-F.
035300     PERFORM 2150-GENERAR-HOJAS-I  THRU 2150-GENERAR-HOJAS-F.
035400     PERFORM 2250-GENERAR-OPERAD-I THRU 2250-GENERAR-OPERAD-F.
035500     PERFORM 2300-EVALUAR-NODO-I   THRU 2300-EVALUAR-NODO-F.
035600*
035700     IF WS-DESCARTA-NO
035800        PERFORM 2400-CANONICO-I THRU 2400-CANONICO-F
035900        IF WS-NO-ES-DUPLICADO
036000           PERFORM 2500-FORMATO-EXPR-I     THRU 2500-FORMATO-EXPR-F
036100           PERFORM 2600-FORMATO-FRACCION-I THRU
036200                   2600-FORMATO-FRACCION-F
036300           PERFORM 3000-GRABAR-EJERC-I     THRU 3000-GRABAR-EJERC-F
036400           PERFORM 3100-GRABAR-RESP-I      THRU 3100-GRABAR-RESP-F
036500        END-IF
036600     END-IF.
036700*
036800 2000-PROCESO-F. EXIT.
036900*
037000*----  GENERADOR PSEUDOALEATORIO UNIFORME EN (0, WS-AL-LIMITE-1) -
037100*-----------------------------------------------------------------
037200 2050-ALEATORIO-I.
037300*
037400     COMPUTE WS-SEMILLA = (WS-SEMILLA * 31 + 7).
037500     DIVIDE WS-SEMILLA BY 32749 GIVING WS-AL-AUX
037600            REMAINDER WS-SEMILLA.
037700     IF WS-SEMILLA < ZEROS
037800        COMPUTE WS-SEMILLA = WS-SEMILLA + 32749
037900     END-IF.
038000     DIVIDE WS-SEMILLA BY WS-AL-LIMITE GIVING WS-AL-AUX
038100            REMAINDER WS-AL-RESULT.
038200*
038300 2050-ALEATORIO-F. EXIT.
038400*
038500*----  SORTEA CANTIDAD DE OPERADORES (1 A 3) Y FORMA DEL ARBOL  --
038600*----  REPRODUCE LA MISMA PROBABILIDAD QUE UNA DIVISION           -
038700*----  RECURSIVA DE OPERADORES ENTRE SUBARBOL IZQUIERDO Y         -
038800*----  DERECHO, YA QUE COBOL NO PERMITE RECURSION.                -
038900*-----------------------------------------------------------------
039000 2100-ARMAR-ARBOL-I.
039100*
039200     MOVE 3 TO WS-AL-LIMITE.
039300     PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F.
039400     COMPUTE WS-NUM-OPERADORES = WS-AL-RESULT + 1.
039500*
039600     EVALUATE WS-NUM-OPERADORES
039700        WHEN 1
039800           MOVE 8 TO WS-FORMA
039900        WHEN 2
040000           MOVE 2 TO WS-AL-LIMITE
040100           PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
040200           EVALUATE WS-AL-RESULT
040300              WHEN 0  MOVE 7 TO WS-FORMA
040400              WHEN 1  MOVE 6 TO WS-FORMA
040500           END-EVALUATE
040600        WHEN 3
040700           MOVE 3 TO WS-AL-LIMITE
040800           PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
040900           MOVE WS-AL-RESULT TO WS-SPLIT-TOP
041000           EVALUATE WS-SPLIT-TOP
041100              WHEN 0
041200                 MOVE 2 TO WS-AL-LIMITE
041300                 PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
041400                 IF WS-AL-RESULT = 0
041500                    MOVE 5 TO WS-FORMA
041600                 ELSE
041700                    MOVE 4 TO WS-FORMA
041800                 END-IF
041900              WHEN 1
042000                 MOVE 3 TO WS-FORMA
042100              WHEN 2
042200                 MOVE 2 TO WS-AL-LIMITE
042300                 PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
042400                 IF WS-AL-RESULT = 0
042500                    MOVE 2 TO WS-FORMA
042600                 ELSE
042700                    MOVE 1 TO WS-FORMA
042800                 END-IF
042900           END-EVALUATE
043000     END-EVALUATE.
043100*
043200     COMPUTE WS-CANT-HOJAS = WS-NUM-OPERADORES + 1.
043300*
043400 2100-ARMAR-ARBOL-F. EXIT.
043500*
043600*----  SORTEA LAS HOJAS (VALORES ORIGINALES) DEL EJERCICIO  ------
043700*-----------------------------------------------------------------
043800 2150-GENERAR-HOJAS-I.
043900*
044000     PERFORM 2200-HOJA-I THRU 2200-HOJA-F
044100             VARYING WS-IND-HOJA FROM 1 BY 1
044200             UNTIL WS-IND-HOJA > WS-CANT-HOJAS.
044300*
044400 2150-GENERAR-HOJAS-F. EXIT.
044500*
044600*----  SORTEA UNA HOJA: ENTERO 0..RANGE-1 O FRACCION PROPIA  ------
044700*-----------------------------------------------------------------
044800 2200-HOJA-I.
044900*
045000     MOVE 2 TO WS-AL-LIMITE.
045100     PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F.
045200     COMPUTE WS-TIPO-HOJA = WS-AL-RESULT + 1.
045300*
045400     IF WS-TH-CODIGO (WS-TIPO-HOJA) = 'E'
045500        MOVE WS-RANGE TO WS-AL-LIMITE
045600        PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
045700        MOVE WS-AL-RESULT TO WS-NUM-HOJA
045800        MOVE 1 TO WS-DEN-HOJA
045900     ELSE
046000        COMPUTE WS-AL-LIMITE = WS-RANGE - 1
046100        PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
046200        COMPUTE WS-DEN-HOJA = WS-AL-RESULT + 2
046300        COMPUTE WS-AL-LIMITE = WS-DEN-HOJA - 1
046400        PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F
046500        COMPUTE WS-NUM-HOJA = WS-AL-RESULT + 1
046600     END-IF.
046700*
046800     MOVE WS-NUM-HOJA TO WS-HJ-NUM (WS-IND-HOJA).
046900     MOVE WS-DEN-HOJA TO WS-HJ-DEN (WS-IND-HOJA).
047000     MOVE WS-HJ-NUM (WS-IND-HOJA) TO LK-F1-NUM.
047100     MOVE WS-HJ-DEN (WS-IND-HOJA) TO LK-F1-DEN.
047200     MOVE 'FORMATO' TO LK-OPERACION.
047300     MOVE SPACES    TO LK-TEXTO.
047400     CALL 'PGMFRAC' USING WS-LK-FRAC.
047500     MOVE LK-TEXTO  TO WS-HJ-TEXTO (WS-IND-HOJA).
047600     MOVE 9         TO WS-HJ-PREC  (WS-IND-HOJA).
047700*
047800 2200-HOJA-F. EXIT.
047900*
048000*----  SORTEA LOS OPERADORES QUE VAN A NECESITARSE  --------------
048100*-----------------------------------------------------------------
048200 2250-GENERAR-OPERAD-I.
048300*
048400     PERFORM 2260-GENERAR-UN-OPERAD-I THRU 2260-GENERAR-UN-OPERAD-F
048500             VARYING WS-IND-OP FROM 1 BY 1
048600             UNTIL WS-IND-OP > WS-NUM-OPERADORES.
048700*
048800 2250-GENERAR-OPERAD-F. EXIT.
048900*
049000*-----------------------------------------------------------------
049100 2260-GENERAR-UN-OPERAD-I.
049200*
049300     MOVE 4 TO WS-AL-LIMITE.
049400     PERFORM 2050-ALEATORIO-I THRU 2050-ALEATORIO-F.
049500     ADD 1 TO WS-AL-RESULT.
049600     MOVE WS-OP-CHAR (WS-AL-RESULT) TO WS-OPERADOR (WS-IND-OP).
049700*
049800 2260-GENERAR-UN-OPERAD-F. EXIT.
049900*
050000*----  RECORRE EL ARBOL DE ABAJO HACIA ARRIBA SEGUN LA FORMA  ----
050100*----  SORTEADA, LLAMANDO A PGMFRAC EN CADA NODO INTERNO  --------
050200*-----------------------------------------------------------------
050300 2300-EVALUAR-NODO-I.
050400*
050500     EVALUATE WS-FORMA
050600        WHEN 1  PERFORM 2310-FORMA-1-I THRU 2310-FORMA-1-F
050700        WHEN 2  PERFORM 2320-FORMA-2-I THRU 2320-FORMA-2-F
050800        WHEN 3  PERFORM 2330-FORMA-3-I THRU 2330-FORMA-3-F
050900        WHEN 4  PERFORM 2340-FORMA-4-I THRU 2340-FORMA-4-F
051000        WHEN 5  PERFORM 2350-FORMA-5-I THRU 2350-FORMA-5-F
051100        WHEN 6  PERFORM 2360-FORMA-6-I THRU 2360-FORMA-6-F
051200        WHEN 7  PERFORM 2370-FORMA-7-I THRU 2370-FORMA-7-F
051300        WHEN 8  PERFORM 2380-FORMA-8-I THRU 2380-FORMA-8-F
051400     END-EVALUATE.
051500*
051600 2300-EVALUAR-NODO-F. EXIT.
051700*
051800*----  FORMA 1:  ((H1 OP1 H2) OP2 H3) OP3 H4  --------------------
051900*-----------------------------------------------------------------
052000 2310-FORMA-1-I.
052100*
052200     MOVE 1 TO WS-SLOT-IZQ.  MOVE 2 TO WS-SLOT-DER.
052300     MOVE WS-OPERADOR (1) TO WS-NODO-OP.
052400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
052500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
052600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
052700     IF WS-DESCARTA-NO
052800        MOVE 1 TO WS-SLOT-DEST
052900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
053000        MOVE 5 TO WS-SLOT-IZQ  MOVE 3 TO WS-SLOT-DER
053100        MOVE WS-OPERADOR (2) TO WS-NODO-OP
053200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
053300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
053400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
053500     END-IF.
053600     IF WS-DESCARTA-NO
053700        MOVE 2 TO WS-SLOT-DEST
053800        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
053900        MOVE 6 TO WS-SLOT-IZQ  MOVE 4 TO WS-SLOT-DER
054000        MOVE WS-OPERADOR (3) TO WS-NODO-OP
054100        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
054200        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
054300        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
054400     END-IF.
054500*
054600 2310-FORMA-1-F. EXIT.
054700*
054800*----  FORMA 2:  (H1 OP1 (H2 OP2 H3)) OP3 H4  --------------------
054900*-----------------------------------------------------------------
055000 2320-FORMA-2-I.
055100*
055200     MOVE 2 TO WS-SLOT-IZQ.  MOVE 3 TO WS-SLOT-DER.
055300     MOVE WS-OPERADOR (2) TO WS-NODO-OP.
055400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
055500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
055600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
055700     IF WS-DESCARTA-NO
055800        MOVE 1 TO WS-SLOT-DEST
055900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
056000        MOVE 1 TO WS-SLOT-IZQ  MOVE 5 TO WS-SLOT-DER
056100        MOVE WS-OPERADOR (1) TO WS-NODO-OP
056200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
056300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
056400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
056500     END-IF.
056600     IF WS-DESCARTA-NO
056700        MOVE 2 TO WS-SLOT-DEST
056800        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
056900        MOVE 6 TO WS-SLOT-IZQ  MOVE 4 TO WS-SLOT-DER
057000        MOVE WS-OPERADOR (3) TO WS-NODO-OP
057100        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
057200        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
057300        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
057400     END-IF.
057500*
057600 2320-FORMA-2-F. EXIT.
057700*
057800*----  FORMA 3:  (H1 OP1 H2) OP2 (H3 OP3 H4)  --------------------
057900*-----------------------------------------------------------------
058000 2330-FORMA-3-I.
058100*
058200     MOVE 1 TO WS-SLOT-IZQ.  MOVE 2 TO WS-SLOT-DER.
058300     MOVE WS-OPERADOR (1) TO WS-NODO-OP.
058400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
058500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
058600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
058700     IF WS-DESCARTA-NO
058800        MOVE 1 TO WS-SLOT-DEST
058900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
059000        MOVE 3 TO WS-SLOT-IZQ  MOVE 4 TO WS-SLOT-DER
059100        MOVE WS-OPERADOR (3) TO WS-NODO-OP
059200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
059300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
059400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
059500     END-IF.
059600     IF WS-DESCARTA-NO
059700        MOVE 2 TO WS-SLOT-DEST
059800        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
059900        MOVE 5 TO WS-SLOT-IZQ  MOVE 6 TO WS-SLOT-DER
060000        MOVE WS-OPERADOR (2) TO WS-NODO-OP
060100        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
060200        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
060300        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
060400     END-IF.
060500*
060600 2330-FORMA-3-F. EXIT.
060700*
060800*----  FORMA 4:  H1 OP1 ((H2 OP2 H3) OP3 H4)  --------------------
060900*-----------------------------------------------------------------
061000 2340-FORMA-4-I.
061100*
061200     MOVE 2 TO WS-SLOT-IZQ.  MOVE 3 TO WS-SLOT-DER.
061300     MOVE WS-OPERADOR (2) TO WS-NODO-OP.
061400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
061500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
061600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
061700     IF WS-DESCARTA-NO
061800        MOVE 1 TO WS-SLOT-DEST
061900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
062000        MOVE 5 TO WS-SLOT-IZQ  MOVE 4 TO WS-SLOT-DER
062100        MOVE WS-OPERADOR (3) TO WS-NODO-OP
062200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
062300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
062400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
062500     END-IF.
062600     IF WS-DESCARTA-NO
062700        MOVE 2 TO WS-SLOT-DEST
062800        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
062900        MOVE 1 TO WS-SLOT-IZQ  MOVE 6 TO WS-SLOT-DER
063000        MOVE WS-OPERADOR (1) TO WS-NODO-OP
063100        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
063200        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
063300        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
063400     END-IF.
063500*
063600 2340-FORMA-4-F. EXIT.
063700*
063800*----  FORMA 5:  H1 OP1 (H2 OP2 (H3 OP3 H4))  --------------------
063900*-----------------------------------------------------------------
064000 2350-FORMA-5-I.
064100*
064200     MOVE 3 TO WS-SLOT-IZQ.  MOVE 4 TO WS-SLOT-DER.
064300     MOVE WS-OPERADOR (3) TO WS-NODO-OP.
064400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
064500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
064600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
064700     IF WS-DESCARTA-NO
064800        MOVE 1 TO WS-SLOT-DEST
064900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
065000        MOVE 2 TO WS-SLOT-IZQ  MOVE 5 TO WS-SLOT-DER
065100        MOVE WS-OPERADOR (2) TO WS-NODO-OP
065200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
065300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
065400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
065500     END-IF.
065600     IF WS-DESCARTA-NO
065700        MOVE 2 TO WS-SLOT-DEST
065800        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
065900        MOVE 1 TO WS-SLOT-IZQ  MOVE 6 TO WS-SLOT-DER
066000        MOVE WS-OPERADOR (1) TO WS-NODO-OP
066100        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
066200        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
066300        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
066400     END-IF.
066500*
066600 2350-FORMA-5-F. EXIT.
066700*
066800*----  FORMA 6:  (H1 OP1 H2) OP2 H3  ------------------------------
066900*-----------------------------------------------------------------
067000 2360-FORMA-6-I.
067100*
067200     MOVE 1 TO WS-SLOT-IZQ.  MOVE 2 TO WS-SLOT-DER.
067300     MOVE WS-OPERADOR (1) TO WS-NODO-OP.
067400     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
067500     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
067600     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
067700     IF WS-DESCARTA-NO
067800        MOVE 1 TO WS-SLOT-DEST
067900        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
068000        MOVE 5 TO WS-SLOT-IZQ  MOVE 3 TO WS-SLOT-DER
068100        MOVE WS-OPERADOR (2) TO WS-NODO-OP
068200        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
068300        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
068400        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
068500     END-IF.
068600*
068700 2360-FORMA-6-F. EXIT.
068800*
068900*----  FORMA 7:  H1 OP1 (H2 OP2 H3)  ------------------------------
069000*-----------------------------------------------------------------
069100 2370-FORMA-7-I.
069200*
069300     MOVE 2 TO WS-SLOT-IZQ.  MOVE 3 TO WS-SLOT-DER.
069400     MOVE WS-OPERADOR (2) TO WS-NODO-OP.
069500     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
069600     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
069700     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
069800     IF WS-DESCARTA-NO
069900        MOVE 1 TO WS-SLOT-DEST
070000        PERFORM 2750-ARCHIVAR-RESULT-I THRU 2750-ARCHIVAR-RESULT-F
070100        MOVE 1 TO WS-SLOT-IZQ  MOVE 5 TO WS-SLOT-DER
070200        MOVE WS-OPERADOR (1) TO WS-NODO-OP
070300        PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F
070400        PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F
070500        PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F
070600     END-IF.
070700*
070800 2370-FORMA-7-F. EXIT.
070900*
071000*----  FORMA 8:  H1 OP1 H2  ---------------------------------------
071100*-----------------------------------------------------------------
071200 2380-FORMA-8-I.
071300*
071400     MOVE 1 TO WS-SLOT-IZQ.  MOVE 2 TO WS-SLOT-DER.
071500     MOVE WS-OPERADOR (1) TO WS-NODO-OP.
071600     PERFORM 2650-CARGAR-IZQ-I THRU 2650-CARGAR-IZQ-F.
071700     PERFORM 2660-CARGAR-DER-I THRU 2660-CARGAR-DER-F.
071800     PERFORM 2700-APLICAR-NODO-I THRU 2700-APLICAR-NODO-F.
071900*
072000 2380-FORMA-8-F. EXIT.
072100*
072200*----  CARGA EL NODO IZQUIERDO: 1-4 = HOJA, 5-7 = RESULTADO  -----
072300*-----------------------------------------------------------------
072400 2650-CARGAR-IZQ-I.
072500*
072600     EVALUATE WS-SLOT-IZQ
072700        WHEN 1 THRU 4
072800           MOVE WS-HJ-NUM   (WS-SLOT-IZQ) TO WS-NI-NUM
072900           MOVE WS-HJ-DEN   (WS-SLOT-IZQ) TO WS-NI-DEN
073000           MOVE WS-HJ-TEXTO (WS-SLOT-IZQ) TO WS-NI-TEXTO
073100           MOVE WS-HJ-TEXTO (WS-SLOT-IZQ) TO WS-NI-CANON
073200           MOVE WS-HJ-PREC  (WS-SLOT-IZQ) TO WS-NI-PREC
073300        WHEN 5 THRU 7
073400           COMPUTE WS-SLOT-AUX = WS-SLOT-IZQ - 4
073500           MOVE WS-RP-NUM   (WS-SLOT-AUX) TO WS-NI-NUM
073600           MOVE WS-RP-DEN   (WS-SLOT-AUX) TO WS-NI-DEN
073700           MOVE WS-RP-TEXTO (WS-SLOT-AUX) TO WS-NI-TEXTO
073800           MOVE WS-RP-CANON (WS-SLOT-AUX) TO WS-NI-CANON
073900           MOVE WS-RP-PREC  (WS-SLOT-AUX) TO WS-NI-PREC
074000     END-EVALUATE.
074100*
074200 2650-CARGAR-IZQ-F. EXIT.
074300*
074400*----  CARGA EL NODO DERECHO: 1-4 = HOJA, 5-7 = RESULTADO  -------
074500*-----------------------------------------------------------------
074600 2660-CARGAR-DER-I.
074700*
074800     EVALUATE WS-SLOT-DER
074900        WHEN 1 THRU 4
075000           MOVE WS-HJ-NUM   (WS-SLOT-DER) TO WS-ND-NUM
075100           MOVE WS-HJ-DEN   (WS-SLOT-DER) TO WS-ND-DEN
075200           MOVE WS-HJ-TEXTO (WS-SLOT-DER) TO WS-ND-TEXTO
075300           MOVE WS-HJ-TEXTO (WS-SLOT-DER) TO WS-ND-CANON
075400           MOVE WS-HJ-PREC  (WS-SLOT-DER) TO WS-ND-PREC
075500        WHEN 5 THRU 7
075600           COMPUTE WS-SLOT-AUX = WS-SLOT-DER - 4
075700           MOVE WS-RP-NUM   (WS-SLOT-AUX) TO WS-ND-NUM
075800           MOVE WS-RP-DEN   (WS-SLOT-AUX) TO WS-ND-DEN
075900           MOVE WS-RP-TEXTO (WS-SLOT-AUX) TO WS-ND-TEXTO
076000           MOVE WS-RP-CANON (WS-SLOT-AUX) TO WS-ND-CANON
076100           MOVE WS-RP-PREC  (WS-SLOT-AUX) TO WS-ND-PREC
076200     END-EVALUATE.
076300*
076400 2660-CARGAR-DER-F. EXIT.
076500*
076600*----  APLICA WS-NODO-OP ENTRE WS-NODO-IZQ Y WS-NODO-DER,  -------
076700*----  DEJANDO EL RESULTADO EN WS-NODO-RES.  SI LA COMBINA-       -
076800*----  CION NO ES VALIDA (DIVISOR CERO, COCIENTE NO PROPIO)  -----
076900*----  SE ACTIVA WS-DESCARTA-SI Y SE ABANDONA EL EJERCICIO.  -----
077000*-----------------------------------------------------------------
077100 2700-APLICAR-NODO-I.
077200*
077300     IF WS-NODO-OP = '-'
077400        COMPUTE WS-CMP-A = WS-NI-NUM * WS-ND-DEN
077500        COMPUTE WS-CMP-B = WS-ND-NUM * WS-NI-DEN
077600        IF WS-CMP-A < WS-CMP-B
077700           PERFORM 2705-INTERCAMBIAR-I THRU 2705-INTERCAMBIAR-F
077800        END-IF
077900     END-IF.
078000*
078100     EVALUATE WS-NODO-OP
078200        WHEN '+'  MOVE 'SUMA'   TO LK-OPERACION
078300        WHEN '-'  MOVE 'RESTA'  TO LK-OPERACION
078400        WHEN '*'  MOVE 'MULTI'  TO LK-OPERACION
078500        WHEN '/'  MOVE 'DIVIDE' TO LK-OPERACION
078600     END-EVALUATE.
078700*
078800     MOVE WS-NI-NUM TO LK-F1-NUM.
078900     MOVE WS-NI-DEN TO LK-F1-DEN.
079000     MOVE WS-ND-NUM TO LK-F2-NUM.
079100     MOVE WS-ND-DEN TO LK-F2-DEN.
079200     CALL 'PGMFRAC' USING WS-LK-FRAC.
079300*
079400     IF LK-RETORNO NOT = ZEROS
079500        SET WS-DESCARTA-SI TO TRUE
079600     ELSE
079700        MOVE LK-R-NUM TO WS-NR-NUM
079800        MOVE LK-R-DEN TO WS-NR-DEN
079900        IF WS-NODO-OP = '/'
080000           PERFORM 2720-VALIDAR-COCIENTE-I THRU
080100                   2720-VALIDAR-COCIENTE-F
080200        END-IF
080300     END-IF.
080400*
080500     IF WS-DESCARTA-NO
080600        PERFORM 2740-ARMAR-TEXTO-I THRU 2740-ARMAR-TEXTO-F
080700        PERFORM 2760-ARMAR-CANON-I THRU 2760-ARMAR-CANON-F
080800     END-IF.
080900*
081000 2700-APLICAR-NODO-F. EXIT.
081100*
081200*----  INTERCAMBIA IZQUIERDO Y DERECHO (RESTA SIN NEGATIVOS)  ----
081300*-----------------------------------------------------------------
081400 2705-INTERCAMBIAR-I.
081500*
081600     MOVE WS-NI-NUM   TO WS-AUX-NUM.
081700     MOVE WS-NI-DEN   TO WS-AUX-DEN.
081800     MOVE WS-NI-TEXTO TO WS-AUX-TEXTO.
081900     MOVE WS-NI-CANON TO WS-AUX-CANON.
082000     MOVE WS-NI-PREC  TO WS-AUX-PREC.
082100*
082200     MOVE WS-ND-NUM   TO WS-NI-NUM.
082300     MOVE WS-ND-DEN   TO WS-NI-DEN.
082400     MOVE WS-ND-TEXTO TO WS-NI-TEXTO.
082500     MOVE WS-ND-CANON TO WS-NI-CANON.
082600     MOVE WS-ND-PREC  TO WS-NI-PREC.
082700*
082800     MOVE WS-AUX-NUM   TO WS-ND-NUM.
082900     MOVE WS-AUX-DEN   TO WS-ND-DEN.
083000     MOVE WS-AUX-TEXTO TO WS-ND-TEXTO.
083100     MOVE WS-AUX-CANON TO WS-ND-CANON.
083200     MOVE WS-AUX-PREC  TO WS-ND-PREC.
083300*
083400 2705-INTERCAMBIAR-F. EXIT.
083500*
083600*----  VALIDA QUE EL COCIENTE SEA FRACCION PROPIA O ENTERO  ------
083700*-----------------------------------------------------------------
083800 2720-VALIDAR-COCIENTE-I.
083900*
084000     IF WS-NR-DEN NOT = 1
084100        MOVE WS-NR-NUM TO LK-F1-NUM
084200        MOVE WS-NR-DEN TO LK-F1-DEN
084300        MOVE 'PROPIA' TO LK-OPERACION
084400        CALL 'PGMFRAC' USING WS-LK-FRAC
084500        IF LK-RETORNO NOT = ZEROS
084600           SET WS-DESCARTA-SI TO TRUE
084700        END-IF
084800     END-IF.
084900*
085000 2720-VALIDAR-COCIENTE-F. EXIT.
085100*
085200*----  ARMA EL ENUNCIADO DEL NODO CON ESPACIOS Y PARENTESIS  -----
085300*----  SEGUN LA PRECEDENCIA DE LOS OPERANDOS (REGLA ASIMETRICA) -
085400*-----------------------------------------------------------------
085500 2740-ARMAR-TEXTO-I.
085600*
085700     IF WS-NODO-OP = '+' OR WS-NODO-OP = '-'
085800        MOVE 1 TO WS-NR-PREC
085900     ELSE
086000        MOVE 2 TO WS-NR-PREC
086100     END-IF.
086200*
086300     PERFORM 2745-ARMAR-OP-TEXTO-I THRU 2745-ARMAR-OP-TEXTO-F.    RAL0167
086400*
086500     SET WS-NO-ENVOLVER-IZQ TO TRUE.
086600     IF WS-NI-PREC < WS-NR-PREC
086700        SET WS-SI-ENVOLVER-IZQ TO TRUE
086800     END-IF.
086900     SET WS-NO-ENVOLVER-DER TO TRUE.
087000     IF WS-ND-PREC NOT > WS-NR-PREC
087100        SET WS-SI-ENVOLVER-DER TO TRUE
087200     END-IF.
087300*
087400     MOVE WS-NI-TEXTO TO WS-SCAN-TEXTO.
087500     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
087600     MOVE WS-SCAN-LARGO TO WS-LARGO-IZQ.
087700*
087800     MOVE WS-ND-TEXTO TO WS-SCAN-TEXTO.
087900     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
088000     MOVE WS-SCAN-LARGO TO WS-LARGO-DER.
088100*
088200     MOVE SPACES TO WS-NR-TEXTO.
088300     MOVE 1 TO WS-PUNTERO-TXT.
088400     IF WS-SI-ENVOLVER-IZQ
088500        STRING '( ' DELIMITED BY SIZE INTO WS-NR-TEXTO
088600               WITH POINTER WS-PUNTERO-TXT
088700        END-STRING
088800     END-IF.
088900     STRING WS-NI-TEXTO (1 : WS-LARGO-IZQ) DELIMITED BY SIZE
089000            INTO WS-NR-TEXTO WITH POINTER WS-PUNTERO-TXT
089100     END-STRING.
089200     IF WS-SI-ENVOLVER-IZQ
089300        STRING ' )' DELIMITED BY SIZE INTO WS-NR-TEXTO
089400               WITH POINTER WS-PUNTERO-TXT
089500        END-STRING
089600     END-IF.
089700     STRING ' ' DELIMITED BY SIZE INTO WS-NR-TEXTO
089800            WITH POINTER WS-PUNTERO-TXT
089900     END-STRING.
090000     STRING WS-OP-TEXTO (1 : WS-OP-LARGO) DELIMITED BY SIZE       RAL0167
090100            INTO WS-NR-TEXTO WITH POINTER WS-PUNTERO-TXT
090200     END-STRING.
090300     STRING ' ' DELIMITED BY SIZE INTO WS-NR-TEXTO
090400            WITH POINTER WS-PUNTERO-TXT
090500     END-STRING.
090600     IF WS-SI-ENVOLVER-DER
090700        STRING '( ' DELIMITED BY SIZE INTO WS-NR-TEXTO
090800               WITH POINTER WS-PUNTERO-TXT
090900        END-STRING
091000     END-IF.
091100     STRING WS-ND-TEXTO (1 : WS-LARGO-DER) DELIMITED BY SIZE
091200            INTO WS-NR-TEXTO WITH POINTER WS-PUNTERO-TXT
091300     END-STRING.
091400     IF WS-SI-ENVOLVER-DER
091500        STRING ' )' DELIMITED BY SIZE INTO WS-NR-TEXTO
091600               WITH POINTER WS-PUNTERO-TXT
091700        END-STRING
091800     END-IF.
091900*
092000 2740-ARMAR-TEXTO-F. EXIT.
092100*
092200*----  TRADUCE WS-NODO-OP (REPRESENTACION INTERNA DE UN BYTE) ----
092300*----  AL SIGNO QUE EXIGE EL ENUNCIADO IMPRESO: LA SUMA Y LA  ----
092400*----  RESTA SE MUESTRAN TAL CUAL, PERO LA MULTIPLICACION Y   ----
092500*----  LA DIVISION SE MUESTRAN CON LOS SIGNOS ANCHOS DE DOS   ----
092600*----  BYTES X (X'C3' X'97') Y ENTRE (X'C3' X'B7'), NUNCA CON ----
092700*----  EL ASTERISCO O LA BARRA DEL TECLADO.  DEJA WS-OP-TEXTO ----
092800*----  Y WS-OP-LARGO (1 O 2) PARA EL STRING DE 2740.  ------------
092900*-----------------------------------------------------------------
093000 2745-ARMAR-OP-TEXTO-I.                                           RAL0167
093100*
093200     MOVE SPACES TO WS-OP-TEXTO.
093300     EVALUATE WS-NODO-OP
093400        WHEN '*'
093500           MOVE X'C397' TO WS-OP-TEXTO
093600           MOVE 2 TO WS-OP-LARGO
093700        WHEN '/'
093800           MOVE X'C3B7' TO WS-OP-TEXTO
093900           MOVE 2 TO WS-OP-LARGO
094000        WHEN OTHER
094100           MOVE WS-NODO-OP TO WS-OP-TEXTO (1 : 1)
094200           MOVE 1 TO WS-OP-LARGO
094300     END-EVALUATE.
094400*
094500 2745-ARMAR-OP-TEXTO-F. EXIT.
094600*
094700*----  ARMA LA FORMA CANONICA DEL NODO (SIN BLANCOS) PARA  -------
094800*----  COMPARAR EQUIVALENCIA ENTRE EJERCICIOS.  ORDENA LOS  ------
094900*----  OPERANDOS EN SUMA Y MULTIPLICACION (CONMUTATIVAS).  -------
095000*-----------------------------------------------------------------
095100 2760-ARMAR-CANON-I.
095200*
095300     IF WS-NODO-OP = '+' OR WS-NODO-OP = '*'
095400        IF WS-NI-CANON > WS-ND-CANON
095500           MOVE WS-ND-CANON TO WS-PRIMERO-CANON
095600           MOVE WS-NI-CANON TO WS-SEGUNDO-CANON
095700        ELSE
095800           MOVE WS-NI-CANON TO WS-PRIMERO-CANON
095900           MOVE WS-ND-CANON TO WS-SEGUNDO-CANON
096000        END-IF
096100     ELSE
096200        MOVE WS-NI-CANON TO WS-PRIMERO-CANON
096300        MOVE WS-ND-CANON TO WS-SEGUNDO-CANON
096400     END-IF.
096500*
096600     MOVE WS-PRIMERO-CANON TO WS-SCAN-TEXTO.
096700     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
096800     MOVE WS-SCAN-LARGO TO WS-LARGO-PRIMERO.
096900*
097000     MOVE WS-SEGUNDO-CANON TO WS-SCAN-TEXTO.
097100     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
097200     MOVE WS-SCAN-LARGO TO WS-LARGO-SEGUNDO.
097300*
097400     MOVE SPACES TO WS-NR-CANON.
097500     MOVE 1 TO WS-PUNTERO-TXT.
097600     STRING '(' DELIMITED BY SIZE INTO WS-NR-CANON
097700            WITH POINTER WS-PUNTERO-TXT
097800     END-STRING.
097900     STRING WS-PRIMERO-CANON (1 : WS-LARGO-PRIMERO)
098000            DELIMITED BY SIZE INTO WS-NR-CANON
098100            WITH POINTER WS-PUNTERO-TXT
098200     END-STRING.
098300     STRING WS-NODO-OP DELIMITED BY SIZE INTO WS-NR-CANON
098400            WITH POINTER WS-PUNTERO-TXT
098500     END-STRING.
098600     STRING WS-SEGUNDO-CANON (1 : WS-LARGO-SEGUNDO)
098700            DELIMITED BY SIZE INTO WS-NR-CANON
098800            WITH POINTER WS-PUNTERO-TXT
098900     END-STRING.
099000     STRING ')' DELIMITED BY SIZE INTO WS-NR-CANON
099100            WITH POINTER WS-PUNTERO-TXT
099200     END-STRING.
099300*
099400 2760-ARMAR-CANON-F. EXIT.
099500*
099600*----  ARCHIVA EL RESULTADO DEL NODO EN LA TABLA DE PASOS  -------
099700*-----------------------------------------------------------------
099800 2750-ARCHIVAR-RESULT-I.
099900*
100000     MOVE WS-NR-NUM   TO WS-RP-NUM   (WS-SLOT-DEST).
100100     MOVE WS-NR-DEN   TO WS-RP-DEN   (WS-SLOT-DEST).
100200     MOVE WS-NR-TEXTO TO WS-RP-TEXTO (WS-SLOT-DEST).
100300     MOVE WS-NR-CANON TO WS-RP-CANON (WS-SLOT-DEST).
100400     MOVE WS-NR-PREC  TO WS-RP-PREC  (WS-SLOT-DEST).
100500*
100600 2750-ARCHIVAR-RESULT-F. EXIT.
100700*
100800*----  MIDE EL LARGO EFECTIVO (SIN BLANCOS FINALES) DE  ----------
100900*----  WS-SCAN-TEXTO, DEJANDOLO EN WS-SCAN-LARGO.  ---------------
101000*-----------------------------------------------------------------
101100 2780-MEDIR-TEXTO-I.
101200*
101300     MOVE ZEROS TO WS-SCAN-LARGO.
101400     PERFORM 2785-EXAMINAR-CHAR-I THRU 2785-EXAMINAR-CHAR-F
101500             VARYING WS-SCAN-IND FROM 1 BY 1
101600             UNTIL WS-SCAN-IND > 80.
101700*
101800 2780-MEDIR-TEXTO-F. EXIT.
101900*
102000*-----------------------------------------------------------------
102100 2785-EXAMINAR-CHAR-I.
102200*
102300     IF WS-SCAN-CHAR (WS-SCAN-IND) NOT = SPACE
102400        MOVE WS-SCAN-IND TO WS-SCAN-LARGO
102500     END-IF.
102600*
102700 2785-EXAMINAR-CHAR-F. EXIT.
102800*
102900*----  BUSCA EN LA TABLA DE FORMAS CANONICAS SI EL EJERCICIO  ----
103000*----  ARMADO YA FUE GRABADO ANTES EN ESTE MISMO LOTE.  ----------
103100*-----------------------------------------------------------------
103200 2400-CANONICO-I.
103300*
103400     SET WS-NO-ES-DUPLICADO TO TRUE.
103500     SET WS-TC-IDX TO 1.
103600     SEARCH WS-TC-ENTRADA VARYING WS-TC-IDX
103700        WHEN WS-TC-ENTRADA (WS-TC-IDX) EQUAL WS-NR-CANON
103800           SET WS-ES-DUPLICADO TO TRUE
103900     END-SEARCH.
104000*
104100     IF WS-NO-ES-DUPLICADO
104200        ADD 1 TO WS-CANT-UNICOS
104300        MOVE WS-NR-CANON TO WS-TC-ENTRADA (WS-CANT-UNICOS)
104400     END-IF.
104500*
104600 2400-CANONICO-F. EXIT.
104700*
104800*----  ARMA EL TEXTO DE ENUNCIADO: <EXPRESION> =  ----------------
104900*----  (EL NUMERO DE PROBLEMA VA APARTE, EN EJ-SEQ-NO)  ----------
105000*-----------------------------------------------------------------
105100 2500-FORMATO-EXPR-I.
105200*
105300     MOVE WS-NR-TEXTO TO WS-SCAN-TEXTO.
105400     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
105500     MOVE WS-SCAN-LARGO TO WS-LARGO-EXPR.
105600*
105700     MOVE SPACES TO WS-LINEA-EJERCICIO.
105800     MOVE 1 TO WS-PUNTERO-LINEA.
105900     STRING WS-NR-TEXTO (1 : WS-LARGO-EXPR) DELIMITED BY SIZE
106000            INTO WS-LINEA-EJERCICIO
106100            WITH POINTER WS-PUNTERO-LINEA
106200     END-STRING.
106300     STRING ' =' DELIMITED BY SIZE INTO WS-LINEA-EJERCICIO
106400            WITH POINTER WS-PUNTERO-LINEA
106500     END-STRING.
106600*
106700 2500-FORMATO-EXPR-F. EXIT.
106800*
106900*----  ARMA EL TEXTO DE RESPUESTA: <FRACCION FORMATEADA>  --------
107000*----  (EL NUMERO DE PROBLEMA VA APARTE, EN RS-SEQ-NO)  ----------
107100*-----------------------------------------------------------------
107200 2600-FORMATO-FRACCION-I.
107300*
107400     MOVE WS-NR-NUM TO LK-F1-NUM.
107500     MOVE WS-NR-DEN TO LK-F1-DEN.
107600     MOVE 'FORMATO' TO LK-OPERACION.
107700     MOVE SPACES TO LK-TEXTO.
107800     CALL 'PGMFRAC' USING WS-LK-FRAC.
107900     MOVE LK-TEXTO TO WS-TEXTO-RESPUESTA.
108000*
108100     MOVE WS-TEXTO-RESPUESTA TO WS-SCAN-TEXTO.
108200     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F.
108300     MOVE WS-SCAN-LARGO TO WS-LARGO-RESP.
108400*
108500     MOVE SPACES TO WS-LINEA-RESPUESTA.
108600     MOVE 1 TO WS-PUNTERO-LINEA.
108700     STRING WS-TEXTO-RESPUESTA (1 : WS-LARGO-RESP)
108800            DELIMITED BY SIZE INTO WS-LINEA-RESPUESTA
108900            WITH POINTER WS-PUNTERO-LINEA
109000     END-STRING.
109100*
109200 2600-FORMATO-FRACCION-F. EXIT.
109300*
109400*----  GRABA EL ENUNCIADO EN DDEJERC: EJ-SEQ-NO NUMERICO Y  ------
109500*----  EJ-EXPRESION DIRECTAMENTE DIRECCIONABLES (SIN ARMAR   ----
109600*----  UN "N. " DE TEXTO)  -----------------------------------
109700*-----------------------------------------------------------------
109800 3000-GRABAR-EJERC-I.
109900*
110000     MOVE WS-CANT-UNICOS TO EJ-SEQ-NO.
110100     MOVE WS-LINEA-EJERCICIO TO EJ-EXPRESION.
110200     WRITE REG-EJERCICIO.
110300     IF WS-FILE-EJE IS NOT EQUAL '00'
110400        DISPLAY '* ERROR EN GRABACION EJERCIC = ' WS-FILE-EJE
110500        MOVE 9999 TO RETURN-CODE
110600     END-IF.
110700*
110800 3000-GRABAR-EJERC-F. EXIT.
110900*
111000*----  GRABA LA RESPUESTA EN DDRESPU: RS-SEQ-NO NUMERICO Y  ------
111100*----  RS-RESPUESTA DIRECTAMENTE DIRECCIONABLES  -----------------
111200*-----------------------------------------------------------------
111300 3100-GRABAR-RESP-I.
111400*
111500     MOVE WS-CANT-UNICOS TO RS-SEQ-NO.
111600     MOVE WS-LINEA-RESPUESTA TO RS-RESPUESTA.
111700     WRITE REG-RESPUESTA.
111800     IF WS-FILE-RES IS NOT EQUAL '00'
111900        DISPLAY '* ERROR EN GRABACION RESPUES = ' WS-FILE-RES
112000        MOVE 9999 TO RETURN-CODE
112100     END-IF.
112200*
112300 3100-GRABAR-RESP-F. EXIT.
112400*
112500*-----------------------------------------------------------------
112600 9999-FINAL-I.
112700*
112800     IF WS-CANT-UNICOS NOT = WS-CANT-PEDIDA
112900        DISPLAY '* ADVERTENCIA - NO SE ALCANZO LA CANTIDAD '
113000        DISPLAY '* DE EJERCICIOS PEDIDA EN LA TARJETA PARM.  '
113100        DISPLAY '* EJERCICIOS GENERADOS = ' WS-CANT-UNICOS
113200     END-IF.
113300     CLOSE EJERCIC RESPUES.
113400*
113500 9999-FINAL-F. EXIT.
