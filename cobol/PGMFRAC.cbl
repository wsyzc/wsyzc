000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFRAC.
000300 AUTHOR.        R. ALDAZ.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  15/03/1987.
000600 DATE-COMPILED. 15/03/1987.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000*                                                                *
001100*    PGMFRAC  -  RUTINA DE ARITMETICA DE FRACCIONES              *
001200*    ============================================                *
001300*    RUTINA COMUN LLAMADA POR CALL DESDE LOS PROGRAMAS DE        *
001400*    GENERACION (PGMGEXER) Y CORRECCION (PGMGRADE) DEL LOTE      *
001500*    DE EJERCICIOS ARITMETICOS.  RESUELVE:                       *
001600*      - SUMA, RESTA, MULTIPLICACION Y DIVISION DE FRACCIONES    *
001700*      - NORMALIZACION A TERMINOS MINIMOS (MCD)                  *
001800*      - PRUEBA DE FRACCION PROPIA                               *
001900*      - PARSEO DE TEXTO A FRACCION (ENTERO, N/D, I'N/D)         *
002000*      - FORMATO DE FRACCION A TEXTO DE SALIDA                   *
002100*    SE COMUNICA CON EL LLAMADOR POR LINKAGE, DEVOLVIENDO EL     *
002200*    CODIGO DE RESULTADO EN LK-RETORNO (CERO = SIN ERROR).       *
002300*                                                                *
002400*----------------------------------------------------------------
002500*    HISTORIAL DE CAMBIOS
002600*----------------------------------------------------------------
002700*    15/03/87  RAL  0000  VERSION INICIAL - SUMA/RESTA/MULT/DIV. *
002800*    02/06/87  RAL  0004  SE AGREGA NORMALIZACION POR MCD.       *
002900*    19/11/87  MOS  0011  SE AGREGA PRUEBA DE FRACCION PROPIA.   *
003000*    07/04/88  MOS  0014  CORRIGE SIGNO DE RESTA CON NEGATIVOS.  *
003100*    21/09/88  SVG  0020  SE AGREGA PARSEO DE TEXTO A FRACCION.  *
003200*    30/01/89  SVG  0022  SE AGREGA FORMATO DE SALIDA A TEXTO.   *
003300*    14/07/89  RAL  0026  CORRIGE FORMATO DE NUMERO MIXTO.       *
003400*    03/12/90  MOS  0031  VALIDA DIVISOR CERO EN OPERACION DIV.  *
003500*    22/05/91  JRM  0037  OPTIMIZA CALCULO DE MCD (EUCLIDES).    *
003600*    11/10/91  JRM  0039  AGREGA VALIDACION DE LK-OPERACION.     *
003700*    08/02/92  SVG  0042  CORRIGE MCD CON NUMERADOR NEGATIVO.    *
003800*    26/08/92  RAL  0045  ESTANDARIZA MENSAJES DE ERROR RC.      *
003900*    17/03/93  MOS  0048  CORRIGE PARSEO DE NUMERO MIXTO I'N/D.  *
004000*    05/09/93  LFN  0052  REVISION GENERAL DE COMENTARIOS.       *
004100*    29/01/94  LFN  0055  AGREGA CAMPO LK-TEXTO DE 40 POSICIONES.*
004200*    12/06/94  JRM  0058  JUSTIFICA A DERECHA DIGITOS DE PARSEO. *
004300*    03/11/94  RAL  0061  CORRIGE DENOMINADOR CERO EN PARSE.     *
004400*    20/04/95  SVG  0064  REVISION FINAL PREVIA A PRODUCCION.    *
004500*    11/09/96  MOS  0071  AJUSTE MENOR EN MOVE DE LK-RESULTADO.  *
004600*    02/02/98  LFN  0079  ANALISIS Y2K - CAMPOS DE FECHA REVISA- *
004700*                         DOS, PROGRAMA NO USA FECHAS DE 2 DIG.  *
004800*    18/11/98  LFN  0080  CIERRE DE CERTIFICACION Y2K - SIN OBS. *
004900*    07/06/00  JRM  0085  SE AGREGA OPERACION FORMATO PARA I'N/D.*
005000*    14/01/02  RAL  0091  SIMPLIFICA ARMADO DE FRACCION FORMATO. *
005100*    23/08/05  SVG  0098  CORRIGE COMPARACION DE FRACCION PROPIA.*
005200*    09/03/09  MOS  0104  REVISION MENOR DE INDENTACION FUENTE.  *
005300*    17/05/11  JRM  0107  CORRIGE OMISION DE NORMALIZACION EN    *
005400*                         LA OPERACION PARSEAR (LK-RESULTADO NO  *
005500*                         QUEDABA CARGADO PARA EL LLAMADOR).     *
005600*
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200*
007300 77  FILLER              PIC X(20) VALUE '*INICIO WS SECTION*'.
007400*
007500*----  AREA DE TRABAJO DE FRACCIONES  ---------------------------
007600 01  WS-FRAC-1.
007700     03  WS-F1-NUM           PIC S9(9)   COMP     VALUE ZEROS.
007800     03  WS-F1-DEN           PIC S9(9)   COMP     VALUE ZEROS.
007900*
008000 01  WS-FRAC-2.
008100     03  WS-F2-NUM           PIC S9(9)   COMP     VALUE ZEROS.
008200     03  WS-F2-DEN           PIC S9(9)   COMP     VALUE ZEROS.
008300*
008400 01  WS-FRAC-R.
008500     03  WS-R-NUM            PIC S9(9)   COMP     VALUE ZEROS.
008600     03  WS-R-DEN            PIC S9(9)   COMP     VALUE ZEROS.
008700*
008800*----  CALCULO DE MAXIMO COMUN DIVISOR (EUCLIDES)  --------------
008900 01  WS-MCD-AREA.
009000     03  WS-MCD-A            PIC S9(9)   COMP     VALUE ZEROS.
009100     03  WS-MCD-B            PIC S9(9)   COMP     VALUE ZEROS.
009200     03  WS-MCD-AUX          PIC S9(9)   COMP     VALUE ZEROS.
009300     03  WS-MCD-RESULT       PIC S9(9)   COMP     VALUE ZEROS.
009400*
009500*----  MISMA AREA VISTA COMO TABLA PARA BARRIDOS DE DEPURACION --
009600 01  WS-MCD-TABLA REDEFINES WS-MCD-AREA.
009700     03  WS-MCD-ELEM         PIC S9(9)   COMP     OCCURS 4 TIMES.
009800*
009900*----  ACUMULADORES DE PRODUCTOS INTERMEDIOS  -------------------
010000 01  WS-PRODUCTOS.
010100     03  WS-PROD-1           PIC S9(9)   COMP     VALUE ZEROS.
010200     03  WS-PROD-2           PIC S9(9)   COMP     VALUE ZEROS.
010300*
010400*----  VALOR ABSOLUTO AUXILIAR PARA COMPARACIONES  --------------
010500 77  WS-ABS-AUX              PIC S9(9)   COMP     VALUE ZEROS.
010600*
010700*----  INDICADORES DE ESTADO Y VALIDACION  ----------------------
010800 77  WS-FRACCION-PROPIA      PIC X       VALUE 'N'.
010900     88  WS-ES-PROPIA                    VALUE 'Y'.
011000     88  WS-NO-ES-PROPIA                 VALUE 'N'.
011100*
011200*----  AREA DE PARSEO DE TEXTO (ENTERO / N-D / I'N-D)  ----------
011300 01  WS-TEXTO-PARSE          PIC X(40)   VALUE SPACES.
011400*
011500*----  MISMA AREA VISTA CARACTER A CARACTER PARA EL PARSEO  -----
011600 01  WS-TEXTO-PARSE-TAB REDEFINES WS-TEXTO-PARSE.
011700     03  WS-TP-CHAR          PIC X       OCCURS 40 TIMES.
011800*
011900 77  WS-POS-APOSTROFE        PIC 9(2)    COMP     VALUE ZEROS.
012000 77  WS-POS-BARRA            PIC 9(2)    COMP     VALUE ZEROS.
012100 77  WS-IND-PARSE            PIC 9(2)    COMP     VALUE ZEROS.
012200*
012300 01  WS-PARTE-ENTERA.
012400     03  WS-PE-DIGITOS       PIC X(10)   VALUE SPACES.
012500     03  WS-PE-VALOR         PIC S9(9)   COMP     VALUE ZEROS.
012600*
012700 01  WS-PARTE-NUM.
012800     03  WS-PN-DIGITOS       PIC X(10)   VALUE SPACES.
012900     03  WS-PN-VALOR         PIC S9(9)   COMP     VALUE ZEROS.
013000*
013100 01  WS-PARTE-DEN.
013200     03  WS-PD-DIGITOS       PIC X(10)   VALUE SPACES.
013300     03  WS-PD-VALOR         PIC S9(9)   COMP     VALUE ZEROS.
013400*
013500*----  JUSTIFICACION A DERECHA CON CEROS PARA CONVERTIR UNA  ----
013600*----  CADENA DE DIGITOS RECORTADA EN VALOR NUMERICO VALIDO  ----
013700 77  WS-CONV-ENTRADA         PIC X(10)   VALUE SPACES.
013800 77  WS-CONV-LEN             PIC 9(2)    COMP     VALUE ZEROS.
013900 77  WS-CONV-POS             PIC 9(2)    COMP     VALUE ZEROS.
014000 01  WS-CONV-AREA.
014100     03  WS-CONV-DIGITS      PIC X(9)    VALUE SPACES.
014200 01  WS-CONV-NUMERIC REDEFINES WS-CONV-AREA.
014300     03  WS-CONV-VALOR       PIC 9(9).
014400*
014500*----  AREA DE FORMATO DE FRACCION A TEXTO  ----------------------
014600 01  WS-TEXTO-FORMATO        PIC X(40)   VALUE SPACES.
014700 77  WS-FMT-ENTERO           PIC S9(9)   COMP     VALUE ZEROS.
014800 77  WS-FMT-RESTO            PIC S9(9)   COMP     VALUE ZEROS.
014900 77  WS-FMT-EDIT             PIC -(9)9   VALUE ZEROS.
015000 77  WS-FMT-TXT-OUT          PIC X(10)   VALUE SPACES.
015100 77  WS-FMT-TXT1             PIC X(10)   VALUE SPACES.
015200 77  WS-FMT-TXT2             PIC X(10)   VALUE SPACES.
015300 77  WS-FMT-TXT3             PIC X(10)   VALUE SPACES.
015400*
015500 77  FILLER              PIC X(20) VALUE '*FINAL  WS SECTION*'.
015600*
015700*-----------------------------------------------------------------
015800 LINKAGE SECTION.
015900*================*
016000 01  LK-COMUNICACION.
016100     03  LK-OPERACION        PIC X(7).
016200         88  LK-OP-SUMA                  VALUE 'SUMA'.
016300         88  LK-OP-RESTA                 VALUE 'RESTA'.
016400         88  LK-OP-MULTI                 VALUE 'MULTI'.
016500         88  LK-OP-DIVIDE                VALUE 'DIVIDE'.
016600         88  LK-OP-NORMAL                VALUE 'NORMAL'.
016700         88  LK-OP-PROPIA                VALUE 'PROPIA'.
016800         88  LK-OP-PARSEAR               VALUE 'PARSEAR'.
016900         88  LK-OP-FORMATO               VALUE 'FORMATO'.
017000     03  LK-FRACCION-1.
017100         05  LK-F1-NUM       PIC S9(9).
017200         05  LK-F1-DEN       PIC S9(9).
017300     03  LK-FRACCION-2.
017400         05  LK-F2-NUM       PIC S9(9).
017500         05  LK-F2-DEN       PIC S9(9).
017600     03  LK-RESULTADO.
017700         05  LK-R-NUM        PIC S9(9).
017800         05  LK-R-DEN        PIC S9(9).
017900     03  LK-TEXTO            PIC X(40).
018000     03  LK-RETORNO          PIC S9(4)   COMP.
018100*
018200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018300 PROCEDURE DIVISION USING LK-COMUNICACION.
018400*
018500 MAIN-PROGRAM-I.
018600*
018700     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
018800*
018900     IF LK-RETORNO = ZEROS
019000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019100     END-IF
019200*
019300     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
019400*
019500 MAIN-PROGRAM-F. GOBACK.
019600*
019700*-----------------------------------------------------------------
019800*    1000  VALIDA LA OPERACION SOLICITADA POR EL LLAMADOR
019900*-----------------------------------------------------------------
020000 1000-INICIO-I.                                                   JRM0039
020100*
020200     MOVE ZEROS TO LK-RETORNO
020300     MOVE LK-FRACCION-1 TO WS-FRAC-1
020400     MOVE LK-FRACCION-2 TO WS-FRAC-2
020500     MOVE LK-TEXTO TO WS-TEXTO-PARSE
020600     MOVE LK-TEXTO TO WS-TEXTO-FORMATO
020700*
020800     IF NOT LK-OP-SUMA    AND NOT LK-OP-RESTA  AND
020900        NOT LK-OP-MULTI   AND NOT LK-OP-DIVIDE AND
021000        NOT LK-OP-NORMAL  AND NOT LK-OP-PROPIA AND
021100        NOT LK-OP-PARSEAR AND NOT LK-OP-FORMATO
021200           MOVE 90 TO LK-RETORNO
021300     END-IF.
021400*
021500 1000-INICIO-F. EXIT.
021600*
021700*-----------------------------------------------------------------
021800*    2000  DESPACHA LA OPERACION SOLICITADA
021900*-----------------------------------------------------------------
022000 2000-PROCESO-I.                                                  JRM0107
022100*
022200     EVALUATE TRUE
022300        WHEN LK-OP-SUMA
022400           PERFORM 2100-SUMAR-I     THRU 2100-SUMAR-F
022500        WHEN LK-OP-RESTA
022600           PERFORM 2200-RESTAR-I    THRU 2200-RESTAR-F
022700        WHEN LK-OP-MULTI
022800           PERFORM 2300-MULTIPLICAR-I THRU 2300-MULTIPLICAR-F
022900        WHEN LK-OP-DIVIDE
023000           PERFORM 2400-DIVIDIR-I   THRU 2400-DIVIDIR-F
023100        WHEN LK-OP-NORMAL
023200           MOVE WS-FRAC-1 TO WS-FRAC-R
023300        WHEN LK-OP-PROPIA
023400           MOVE WS-FRAC-1 TO WS-FRAC-R
023500           PERFORM 2500-ES-PROPIA-I THRU 2500-ES-PROPIA-F
023600        WHEN LK-OP-PARSEAR
023700           PERFORM 3000-PARSEAR-I   THRU 3000-PARSEAR-F
023800        WHEN LK-OP-FORMATO
023900           MOVE WS-FRAC-1 TO WS-FRAC-R
024000           PERFORM 3500-FORMATO-I   THRU 3500-FORMATO-F
024100     END-EVALUATE
024200*
024300     IF LK-RETORNO = ZEROS
024400        AND NOT LK-OP-FORMATO AND NOT LK-OP-PROPIA
024500           PERFORM 2900-NORMALIZAR-I THRU 2900-NORMALIZAR-F
024600     END-IF.
024700*
024800 2000-PROCESO-F. EXIT.
024900*
025000*-----------------------------------------------------------------
025100*    2100  SUMA DE FRACCIONES  (A/B)+(C/D) = (A*D+C*B)/(B*D)
025200*-----------------------------------------------------------------
025300 2100-SUMAR-I.
025400*
025500     COMPUTE WS-PROD-1 = WS-F1-NUM * WS-F2-DEN
025600     COMPUTE WS-PROD-2 = WS-F2-NUM * WS-F1-DEN
025700     COMPUTE WS-R-NUM  = WS-PROD-1 + WS-PROD-2
025800     COMPUTE WS-R-DEN  = WS-F1-DEN * WS-F2-DEN.
025900*
026000 2100-SUMAR-F. EXIT.
026100*
026200*-----------------------------------------------------------------
026300*    2200  RESTA DE FRACCIONES  (A/B)-(C/D) = (A*D-C*B)/(B*D)
026400*-----------------------------------------------------------------
026500 2200-RESTAR-I.
026600*
026700     COMPUTE WS-PROD-1 = WS-F1-NUM * WS-F2-DEN
026800     COMPUTE WS-PROD-2 = WS-F2-NUM * WS-F1-DEN
026900     COMPUTE WS-R-NUM  = WS-PROD-1 - WS-PROD-2
027000     COMPUTE WS-R-DEN  = WS-F1-DEN * WS-F2-DEN.
027100*
027200 2200-RESTAR-F. EXIT.
027300*
027400*-----------------------------------------------------------------
027500*    2300  MULTIPLICACION DE FRACCIONES  (A/B)*(C/D) = (A*C)/(B*D)
027600*-----------------------------------------------------------------
027700 2300-MULTIPLICAR-I.
027800*
027900     COMPUTE WS-R-NUM = WS-F1-NUM * WS-F2-NUM
028000     COMPUTE WS-R-DEN = WS-F1-DEN * WS-F2-DEN.
028100*
028200 2300-MULTIPLICAR-F. EXIT.
028300*
028400*-----------------------------------------------------------------
028500*    2400  DIVISION DE FRACCIONES  (A/B)/(C/D) = (A*D)/(B*C)
028600*    RC=91 SI EL DIVISOR (FRACCION 2) VALE CERO.
028700*-----------------------------------------------------------------
028800 2400-DIVIDIR-I.                                                  MOS0031
028900*
029000     IF WS-F2-NUM = ZEROS
029100        MOVE 91 TO LK-RETORNO
029200        MOVE ZEROS TO WS-R-NUM
029300        MOVE 1 TO WS-R-DEN
029400     ELSE
029500        COMPUTE WS-R-NUM = WS-F1-NUM * WS-F2-DEN
029600        COMPUTE WS-R-DEN = WS-F1-DEN * WS-F2-NUM
029700     END-IF.
029800*
029900 2400-DIVIDIR-F. EXIT.
030000*
030100*-----------------------------------------------------------------
030200*    2500  PRUEBA DE FRACCION PROPIA -  ABS(NUM) < DEN
030300*    DEVUELVE EN LK-RETORNO  00 = PROPIA   04 = NO ES PROPIA
030400*-----------------------------------------------------------------
030500 2500-ES-PROPIA-I.                                                SVG0098
030600*
030700     MOVE WS-R-NUM TO WS-ABS-AUX
030800     IF WS-ABS-AUX < ZEROS
030900        COMPUTE WS-ABS-AUX = ZEROS - WS-ABS-AUX
031000     END-IF
031100*
031200     IF WS-ABS-AUX < WS-R-DEN
031300        SET WS-ES-PROPIA TO TRUE
031400        MOVE ZEROS TO LK-RETORNO
031500     ELSE
031600        SET WS-NO-ES-PROPIA TO TRUE
031700        MOVE 04 TO LK-RETORNO
031800     END-IF.
031900*
032000 2500-ES-PROPIA-F. EXIT.
032100*
032200*-----------------------------------------------------------------
032300*    2900  NORMALIZA EL RESULTADO A TERMINOS MINIMOS (MCD)
032400*    EL DENOMINADOR SIEMPRE QUEDA POSITIVO; EL SIGNO SE LLEVA
032500*    AL NUMERADOR.
032600*-----------------------------------------------------------------
032700 2900-NORMALIZAR-I.                                               RAL0004
032800*
032900     IF WS-R-DEN = ZEROS
033000        MOVE 92 TO LK-RETORNO
033100        MOVE ZEROS TO WS-R-NUM
033200        MOVE 1 TO WS-R-DEN
033300     ELSE
033400        IF WS-R-DEN < ZEROS
033500           COMPUTE WS-R-NUM = ZEROS - WS-R-NUM
033600           COMPUTE WS-R-DEN = ZEROS - WS-R-DEN
033700        END-IF
033800*
033900        MOVE WS-R-NUM TO WS-MCD-A
034000        IF WS-MCD-A < ZEROS
034100           COMPUTE WS-MCD-A = ZEROS - WS-MCD-A
034200        END-IF
034300        MOVE WS-R-DEN TO WS-MCD-B
034400*
034500        PERFORM 2950-CALCULAR-MCD-I THRU 2950-CALCULAR-MCD-F
034600*
034700        IF WS-MCD-RESULT > 1
034800           COMPUTE WS-R-NUM = WS-R-NUM / WS-MCD-RESULT
034900           COMPUTE WS-R-DEN = WS-R-DEN / WS-MCD-RESULT
035000        END-IF
035100     END-IF
035200*
035300     MOVE WS-FRAC-R TO LK-RESULTADO.
035400*
035500 2900-NORMALIZAR-F. EXIT.
035600*
035700*-----------------------------------------------------------------
035800*    2950  MAXIMO COMUN DIVISOR POR EL METODO DE EUCLIDES
035900*    WS-MCD-A Y WS-MCD-B ENTRAN POSITIVOS; SI WS-MCD-B ES CERO
036000*    EL MCD ES SIMPLEMENTE WS-MCD-A (CASO NUMERADOR CERO).
036100*-----------------------------------------------------------------
036200 2950-CALCULAR-MCD-I.                                             JRM0037
036300*
036400     IF WS-MCD-A = ZEROS
036500        MOVE WS-MCD-B TO WS-MCD-RESULT
036600     ELSE
036700        PERFORM 2955-EUCLIDES-I THRU 2955-EUCLIDES-F
036800           UNTIL WS-MCD-B = ZEROS
036900        MOVE WS-MCD-A TO WS-MCD-RESULT
037000     END-IF.
037100*
037200 2950-CALCULAR-MCD-F. EXIT.
037300*
037400 2955-EUCLIDES-I.
037500*
037600     DIVIDE WS-MCD-A BY WS-MCD-B GIVING WS-MCD-AUX
037700            REMAINDER WS-MCD-AUX
037800     MOVE WS-MCD-B   TO WS-MCD-A
037900     MOVE WS-MCD-AUX TO WS-MCD-B.
038000*
038100 2955-EUCLIDES-F. EXIT.
038200*
038300*-----------------------------------------------------------------
038400*    3000  PARSEA UN TEXTO EN LK-TEXTO A UNA FRACCION
038500*    FORMATOS SOPORTADOS -  N   (ENTERO)
038600*                           N/D (FRACCION PROPIA)
038700*                           I'N/D (NUMERO MIXTO)
038800*    RC=93 SI EL TEXTO NO CALZA CON NINGUN FORMATO VALIDO.
038900*-----------------------------------------------------------------
039000 3000-PARSEAR-I.
039100*
039200     MOVE ZEROS TO WS-POS-APOSTROFE WS-POS-BARRA
039300*
039400     PERFORM 3010-BUSCAR-APOSTROFE-I THRU 3010-BUSCAR-APOSTROFE-F
039500        VARYING WS-IND-PARSE FROM 1 BY 1
039600        UNTIL WS-TP-CHAR (WS-IND-PARSE) = QUOTE
039700           OR WS-IND-PARSE > 39
039800     IF WS-TP-CHAR (WS-IND-PARSE) = QUOTE
039900        MOVE WS-IND-PARSE TO WS-POS-APOSTROFE
040000     END-IF
040100*
040200     PERFORM 3020-BUSCAR-BARRA-I THRU 3020-BUSCAR-BARRA-F
040300        VARYING WS-IND-PARSE FROM 1 BY 1
040400        UNTIL WS-TP-CHAR (WS-IND-PARSE) = '/'
040500           OR WS-IND-PARSE > 39
040600     IF WS-TP-CHAR (WS-IND-PARSE) = '/'
040700        MOVE WS-IND-PARSE TO WS-POS-BARRA
040800     END-IF
040900*
041000     EVALUATE TRUE
041100        WHEN WS-POS-APOSTROFE NOT = ZEROS
041200           PERFORM 3100-PARSEAR-MIXTO-I THRU 3100-PARSEAR-MIXTO-F
041300        WHEN WS-POS-BARRA NOT = ZEROS
041400           PERFORM 3200-PARSEAR-FRACCION-I
041500              THRU 3200-PARSEAR-FRACCION-F
041600        WHEN OTHER
041700           PERFORM 3300-PARSEAR-ENTERO-I
041800              THRU 3300-PARSEAR-ENTERO-F
041900     END-EVALUATE.
042000*
042100 3000-PARSEAR-F. EXIT.
042200*
042300 3010-BUSCAR-APOSTROFE-I.
042400*
042500     CONTINUE.
042600*
042700 3010-BUSCAR-APOSTROFE-F. EXIT.
042800*
042900 3020-BUSCAR-BARRA-I.
043000*
043100     CONTINUE.
043200*
043300 3020-BUSCAR-BARRA-F. EXIT.
043400*
043500*-----------------------------------------------------------------
043600*    3100  PARSEA NUMERO MIXTO  I'N/D  ->  (I*D+N)/D
043700*-----------------------------------------------------------------
043800 3100-PARSEAR-MIXTO-I.
043900*
044000     MOVE SPACES TO WS-PE-DIGITOS WS-PN-DIGITOS WS-PD-DIGITOS
044100     MOVE WS-TEXTO-PARSE (1 : WS-POS-APOSTROFE - 1)
044200          TO WS-PE-DIGITOS
044300     MOVE WS-TEXTO-PARSE (WS-POS-APOSTROFE + 1 :
044400          WS-POS-BARRA - WS-POS-APOSTROFE - 1) TO WS-PN-DIGITOS
044500     MOVE WS-TEXTO-PARSE (WS-POS-BARRA + 1 : 10) TO WS-PD-DIGITOS
044600*
044700     PERFORM 3400-CONVERTIR-I THRU 3400-CONVERTIR-F
044800*
044900     IF LK-RETORNO = ZEROS
045000        COMPUTE WS-R-NUM = (WS-PE-VALOR * WS-PD-VALOR)
045100                            + WS-PN-VALOR
045200        MOVE WS-PD-VALOR TO WS-R-DEN
045300     END-IF.
045400*
045500 3100-PARSEAR-MIXTO-F. EXIT.
045600*
045700*-----------------------------------------------------------------
045800*    3200  PARSEA FRACCION PROPIA  N/D
045900*-----------------------------------------------------------------
046000 3200-PARSEAR-FRACCION-I.
046100*
046200     MOVE SPACES TO WS-PE-DIGITOS WS-PN-DIGITOS WS-PD-DIGITOS
046300     MOVE WS-TEXTO-PARSE (1 : WS-POS-BARRA - 1) TO WS-PN-DIGITOS
046400     MOVE WS-TEXTO-PARSE (WS-POS-BARRA + 1 : 10) TO WS-PD-DIGITOS
046500*
046600     PERFORM 3400-CONVERTIR-I THRU 3400-CONVERTIR-F
046700*
046800     IF LK-RETORNO = ZEROS
046900        MOVE WS-PN-VALOR TO WS-R-NUM
047000        MOVE WS-PD-VALOR TO WS-R-DEN
047100     END-IF.
047200*
047300 3200-PARSEAR-FRACCION-F. EXIT.
047400*
047500*-----------------------------------------------------------------
047600*    3300  PARSEA ENTERO SIMPLE  N   (DENOMINADOR 1)
047700*-----------------------------------------------------------------
047800 3300-PARSEAR-ENTERO-I.
047900*
048000     MOVE SPACES TO WS-PE-DIGITOS WS-PN-DIGITOS WS-PD-DIGITOS
048100     MOVE WS-TEXTO-PARSE TO WS-PN-DIGITOS
048200     MOVE '1' TO WS-PD-DIGITOS (1 : 1)
048300*
048400     PERFORM 3400-CONVERTIR-I THRU 3400-CONVERTIR-F
048500*
048600     IF LK-RETORNO = ZEROS
048700        MOVE WS-PN-VALOR TO WS-R-NUM
048800        MOVE WS-PD-VALOR TO WS-R-DEN
048900     END-IF.
049000*
049100 3300-PARSEAR-ENTERO-F. EXIT.
049200*
049300*-----------------------------------------------------------------
049400*    3400  CONVIERTE LOS CAMPOS ALFANUMERICOS DE DIGITOS
049500*    RECORTADOS EN 3100/3200/3300 A VALORES NUMERICOS, USANDO
049600*    3450 PARA JUSTIFICAR A DERECHA CON CEROS.  WS-PE-DIGITOS
049700*    EN BLANCO INDICA QUE NO HAY PARTE ENTERA (NO ES ERROR).
049800*-----------------------------------------------------------------
049900 3400-CONVERTIR-I.
050000*
050100     MOVE ZEROS TO WS-PE-VALOR WS-PN-VALOR WS-PD-VALOR
050200*
050300     IF WS-PE-DIGITOS NOT = SPACES
050400        MOVE WS-PE-DIGITOS TO WS-CONV-ENTRADA
050500        PERFORM 3450-JUSTIFICAR-I THRU 3450-JUSTIFICAR-F
050600        IF LK-RETORNO = ZEROS
050700           MOVE WS-CONV-VALOR TO WS-PE-VALOR
050800        END-IF
050900     END-IF
051000*
051100     IF LK-RETORNO = ZEROS
051200        MOVE WS-PN-DIGITOS TO WS-CONV-ENTRADA
051300        PERFORM 3450-JUSTIFICAR-I THRU 3450-JUSTIFICAR-F
051400        IF LK-RETORNO = ZEROS
051500           MOVE WS-CONV-VALOR TO WS-PN-VALOR
051600        END-IF
051700     END-IF
051800*
051900     IF LK-RETORNO = ZEROS
052000        MOVE WS-PD-DIGITOS TO WS-CONV-ENTRADA
052100        PERFORM 3450-JUSTIFICAR-I THRU 3450-JUSTIFICAR-F
052200        IF LK-RETORNO = ZEROS
052300           MOVE WS-CONV-VALOR TO WS-PD-VALOR
052400           IF WS-PD-VALOR = ZEROS
052500              MOVE 93 TO LK-RETORNO
052600           END-IF
052700        END-IF
052800     END-IF.
052900*
053000 3400-CONVERTIR-F. EXIT.
053100*
053200*-----------------------------------------------------------------
053300*    3450  JUSTIFICA A DERECHA CON CEROS DE RELLENO LA CADENA
053400*    DE WS-CONV-ENTRADA (ALINEADA A LA IZQUIERDA, RELLENO DE
053500*    BLANCOS) Y LA CONVIERTE EN WS-CONV-VALOR.  RC=93 SI LA
053600*    CADENA ESTA VACIA, EXCEDE 9 DIGITOS O NO ES NUMERICA.
053700*-----------------------------------------------------------------
053800 3450-JUSTIFICAR-I.                                               JRM0058
053900*
054000     PERFORM 3460-CONTAR-DIGITOS-I THRU 3460-CONTAR-DIGITOS-F
054100        VARYING WS-CONV-LEN FROM 1 BY 1
054200        UNTIL WS-CONV-ENTRADA (WS-CONV-LEN : 1) = SPACE
054300           OR WS-CONV-LEN > 10
054400     COMPUTE WS-CONV-LEN = WS-CONV-LEN - 1
054500*
054600     IF WS-CONV-LEN = ZEROS OR WS-CONV-LEN > 9
054700        MOVE 93 TO LK-RETORNO
054800     ELSE
054900        IF WS-CONV-ENTRADA (1 : WS-CONV-LEN) NOT NUMERIC
055000           MOVE 93 TO LK-RETORNO
055100        ELSE
055200           MOVE ZEROS TO WS-CONV-DIGITS
055300           COMPUTE WS-CONV-POS = 10 - WS-CONV-LEN
055400           MOVE WS-CONV-ENTRADA (1 : WS-CONV-LEN)
055500                TO WS-CONV-DIGITS (WS-CONV-POS : WS-CONV-LEN)
055600        END-IF
055700     END-IF.
055800*
055900 3450-JUSTIFICAR-F. EXIT.
056000*
056100 3460-CONTAR-DIGITOS-I.
056200*
056300     CONTINUE.
056400*
056500 3460-CONTAR-DIGITOS-F. EXIT.
056600*
056700*-----------------------------------------------------------------
056800*    3500  FORMATEA WS-FRAC-R (YA NORMALIZADA POR EL LLAMADOR)
056900*    A TEXTO DE SALIDA -  ENTERO, N/D, O I'N/D SEGUN CORRESPONDA.
057000*-----------------------------------------------------------------
057100 3500-FORMATO-I.
057200*
057300     MOVE SPACES TO WS-TEXTO-FORMATO
057400*
057500     IF WS-R-DEN = 1
057600        MOVE WS-R-NUM TO WS-FMT-EDIT
057700        PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
057800        MOVE WS-FMT-TXT-OUT TO WS-TEXTO-FORMATO
057900     ELSE
058000        MOVE WS-R-NUM TO WS-ABS-AUX
058100        IF WS-ABS-AUX < ZEROS
058200           COMPUTE WS-ABS-AUX = ZEROS - WS-ABS-AUX
058300        END-IF
058400*
058500        IF WS-ABS-AUX > WS-R-DEN
058600           PERFORM 3700-FORMATO-MIXTO-I THRU 3700-FORMATO-MIXTO-F
058700        ELSE
058800           PERFORM 3800-ARMAR-FRACCION-I
058900              THRU 3800-ARMAR-FRACCION-F
059000        END-IF
059100     END-IF
059200*
059300     MOVE WS-TEXTO-FORMATO TO LK-TEXTO.
059400*
059500 3500-FORMATO-F. EXIT.
059600*
059700*-----------------------------------------------------------------
059800*    3600  QUITA LOS BLANCOS DE RELLENO DE UN ENTERO EDITADO,
059900*    DEJANDO EL RESULTADO ALINEADO A LA IZQUIERDA EN
060000*    WS-FMT-TXT-OUT (RUTINA GENERICA, REUTILIZADA POR 3700
060100*    Y 3800 PARA CADA UNA DE LAS PARTES DE LA FRACCION).
060200*-----------------------------------------------------------------
060300 3600-QUITAR-BLANCOS-I.
060400*
060500     MOVE SPACES TO WS-FMT-TXT-OUT
060600     PERFORM 3610-SALTAR-BLANCO-I THRU 3610-SALTAR-BLANCO-F
060700        VARYING WS-IND-PARSE FROM 1 BY 1
060800        UNTIL WS-FMT-EDIT (WS-IND-PARSE : 1) NOT = SPACE
060900           OR WS-IND-PARSE > 9
061000     MOVE WS-FMT-EDIT (WS-IND-PARSE : 10 - WS-IND-PARSE + 1)
061100          TO WS-FMT-TXT-OUT.
061200*
061300 3600-QUITAR-BLANCOS-F. EXIT.
061400*
061500 3610-SALTAR-BLANCO-I.
061600*
061700     CONTINUE.
061800*
061900 3610-SALTAR-BLANCO-F. EXIT.
062000*
062100*-----------------------------------------------------------------
062200*    3700  FORMATO DE NUMERO MIXTO  I = NUM/DEN (TRUNCADO)
062300*    R = ABS(NUM MOD DEN);  SI R=0 SE MUESTRA SOLO EL ENTERO.
062400*-----------------------------------------------------------------
062500 3700-FORMATO-MIXTO-I.
062600*
062700     DIVIDE WS-R-NUM BY WS-R-DEN GIVING WS-FMT-ENTERO
062800            REMAINDER WS-FMT-RESTO
062900     IF WS-FMT-RESTO < ZEROS
063000        COMPUTE WS-FMT-RESTO = ZEROS - WS-FMT-RESTO
063100     END-IF
063200*
063300     IF WS-FMT-RESTO = ZEROS
063400        MOVE WS-FMT-ENTERO TO WS-FMT-EDIT
063500        PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
063600        MOVE WS-FMT-TXT-OUT TO WS-TEXTO-FORMATO
063700     ELSE
063800        MOVE WS-FMT-ENTERO TO WS-FMT-EDIT
063900        PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
064000        MOVE WS-FMT-TXT-OUT TO WS-FMT-TXT1
064100        MOVE WS-FMT-RESTO TO WS-FMT-EDIT
064200        PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
064300        MOVE WS-FMT-TXT-OUT TO WS-FMT-TXT2
064400        MOVE WS-R-DEN TO WS-FMT-EDIT
064500        PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
064600        MOVE WS-FMT-TXT-OUT TO WS-FMT-TXT3
064700        PERFORM 3750-ARMAR-MIXTO-I THRU 3750-ARMAR-MIXTO-F
064800     END-IF.
064900*
065000 3700-FORMATO-MIXTO-F. EXIT.
065100*
065200*-----------------------------------------------------------------
065300*    3750  ARMA EL TEXTO  I'N/D  A PARTIR DE LAS TRES PARTES
065400*    YA RECORTADAS EN WS-FMT-TXT1/TXT2/TXT3.
065500*-----------------------------------------------------------------
065600 3750-ARMAR-MIXTO-I.                                              RAL0091
065700*
065800     STRING WS-FMT-TXT1 DELIMITED BY SPACE
065900            QUOTE       DELIMITED BY SIZE
066000            WS-FMT-TXT2 DELIMITED BY SPACE
066100            '/'         DELIMITED BY SIZE
066200            WS-FMT-TXT3 DELIMITED BY SPACE
066300            INTO WS-TEXTO-FORMATO.
066400*
066500 3750-ARMAR-MIXTO-F. EXIT.
066600*
066700*-----------------------------------------------------------------
066800*    3800  ARMA EL TEXTO  N/D  DE UNA FRACCION PROPIA A PARTIR
066900*    DE WS-R-NUM Y WS-R-DEN (SIN PARTE ENTERA).
067000*-----------------------------------------------------------------
067100 3800-ARMAR-FRACCION-I.                                           RAL0091
067200*
067300     MOVE WS-R-NUM TO WS-FMT-EDIT
067400     PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
067500     MOVE WS-FMT-TXT-OUT TO WS-FMT-TXT2
067600     MOVE WS-R-DEN TO WS-FMT-EDIT
067700     PERFORM 3600-QUITAR-BLANCOS-I THRU 3600-QUITAR-BLANCOS-F
067800     MOVE WS-FMT-TXT-OUT TO WS-FMT-TXT3
067900*
068000     STRING WS-FMT-TXT2 DELIMITED BY SPACE
068100            '/'         DELIMITED BY SIZE
068200            WS-FMT-TXT3 DELIMITED BY SPACE
068300            INTO WS-TEXTO-FORMATO.
068400*
068500 3800-ARMAR-FRACCION-F. EXIT.
068600*
068700*-----------------------------------------------------------------
068800*    9999  DEVUELVE EL RESULTADO AL LLAMADOR
068900*-----------------------------------------------------------------
069000 9999-FINAL-I.
069100*
069200     IF LK-OP-FORMATO
069300        MOVE WS-TEXTO-FORMATO TO LK-TEXTO
069400     END-IF.
069500*
069600 9999-FINAL-F. EXIT.
