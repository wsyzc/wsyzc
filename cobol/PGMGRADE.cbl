000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGRADE.
000300 AUTHOR.        R. ALDAZ.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  18/02/1991.
000600 DATE-COMPILED. 18/02/1991.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000*                                                                *
001100*    PGMGRADE  -  CORRECTOR DE EJERCICIOS DE ARITMETICA          *
001200*    ================================================           *
001300*    LEE EL LOTE DE EJERCICIOS GENERADO POR PGMGEXER (DDEJERC)   *
001400*    JUNTO CON LAS RESPUESTAS ENTREGADAS POR EL ALUMNO           *
001500*    (DDRESPAL) Y CALIFICA UNA POR UNA:                         *
001600*      - REEVALUA LA EXPRESION ORIGINAL CON UN EVALUADOR DE      *
001700*        DOBLE PILA (VALORES/OPERADORES), LLAMANDO A PGMFRAC     *
001800*        PARA CADA APLICACION DE OPERADOR.                      *
001900*      - PARSEA LA RESPUESTA DEL ALUMNO (ENTERO, N/D O           *
002000*        I'N/D) Y LA COMPARA CONTRA EL RESULTADO CORRECTO,       *
002100*        AMBAS EN TERMINOS MINIMOS.                              *
002200*      - SI EL LOTE DE EJERCICIOS Y EL DE RESPUESTAS TRAEN       *
002300*        DISTINTA CANTIDAD DE LINEAS, SOLO SE CALIFICA HASTA     *
002400*        LA CANTIDAD MENOR; EL RESTO SE IGNORA.                  *
002500*    GRABA EN DDINFORM DOS LINEAS RESUMEN CON LA LISTA DE        *
002600*    NUMEROS DE PROBLEMA CORRECTOS Y ERRADOS.  UNA EXPRESION     *
002700*    MAL FORMADA O UNA RESPUESTA NO INTERPRETABLE SE CALIFICA    *
002800*    COMO ERRADA, NUNCA COMO ERROR FATAL DEL PROGRAMA.           *
002900*                                                                *
003000*----------------------------------------------------------------
003100*    HISTORIAL DE CAMBIOS
003200*----------------------------------------------------------------
003300*    18/02/91  RAL  0200  VERSION INICIAL - CARGA AMBOS ARCHIVOS *
003400*                         Y COMPARA RESPUESTA CONTRA RESULTADO.  *
003500*    25/07/91  RAL  0203  SE AGREGA EVALUADOR DE EXPRESION CON   *
003600*                         DOBLE PILA (VALORES / OPERADORES).     *
003700*    14/12/91  MOS  0206  SE AGREGA MANEJO DE PARENTESIS EN EL   *
003800*                         EVALUADOR.                            *
003900*    30/04/92  MOS  0209  CORRIGE PRECEDENCIA ENTRE MULTIPLICA-  *
004000*                         CION/DIVISION Y SUMA/RESTA.            *
004100*    11/09/92  JRM  0212  SE AGREGA PARSEO DE LA RESPUESTA DEL   *
004200*                         ALUMNO VIA PGMFRAC.                   *
004300*    19/02/93  JRM  0214  CORRIGE COMPARACION DE FRACCIONES NO   *
004400*                         REDUCIDAS A TERMINOS MINIMOS.          *
004500*    08/07/93  SVG  0217  SE AGREGA MANEJO DE EXPRESION MAL      *
004600*                         FORMADA SIN ABORTAR EL PROCESO.        *
004700*    22/12/93  SVG  0219  REVISION GENERAL DE COMENTARIOS.       *
004800*    03/06/94  LFN  0222  CORRIGE DESARME DEL PREFIJO DE NUMERO  *
004900*                         DE LINEA EN EJERCICIO Y RESPUESTA.     *
005000*    15/11/94  LFN  0224  AUMENTA TABLA DE EJERCICIOS A 500      *
005100*                         POSICIONES.                           *
005200*    27/04/95  RAL  0227  REVISION FINAL PREVIA A PRODUCCION.    *
005300*    09/10/96  MOS  0231  AJUSTE MENOR EN LECTURA DE ARCHIVOS.   *
005400*    02/02/98  LFN  0236  ANALISIS Y2K - PROGRAMA NO USA FECHAS  *
005500*                         DE 2 DIGITOS - SIN OBSERVACIONES.      *
005600*    18/11/98  LFN  0237  CIERRE DE CERTIFICACION Y2K.           *
005700*    14/06/00  JRM  0241  SE AGREGA AVISO DE REGISTROS IGNORADOS *
005800*                         POR DIFERENCIA DE CANTIDAD DE LINEAS.  *
005900*    21/01/02  RAL  0244  SIMPLIFICA ARMADO DE LISTAS DE         *
006000*                         CORRECTOS Y ERRADOS.                  *
006100*    30/08/05  SVG  0248  REVISION MENOR DE INDENTACION FUENTE.  *
006200*    09/02/07  RAL  0249  REG-EJERCICIO Y REG-RESPALU PASAN A    *
006300*                         GRUPO CON SEQ-NO NUMERICO SEPARADO;    *
006400*                         YA NO HACE FALTA BUSCAR EL PUNTO DEL   *
006500*                         PREFIJO "N. " EN EL REGISTRO (SE       *
006600*                         ELIMINA 2155-BUSCAR-PUNTO-I).          *
006700*    16/02/07  RAL  0250  NUEVA RUTINA 2330-TRADUCIR-OP-ANCHO-I: *
006800*                         EL TOKENIZADOR YA RECONOCE LOS SIGNOS  *
006900*                         ANCHOS X Y ENTRE DE DOS BYTES QUE      *
007000*                         PGMGEXER ARMA DESDE EL TICKET 0167 EN  *
007100*                         VEZ DEL ASTERISCO/BARRA DEL TECLADO.   *
007200*
007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT EJERCIC   ASSIGN DDEJERC
008200     FILE STATUS IS WS-FILE-EJE.
008300     SELECT RESPALU   ASSIGN DDRESPAL
008400     FILE STATUS IS WS-FILE-RSP.
008500     SELECT INFORME   ASSIGN DDINFORM
008600     FILE STATUS IS WS-FILE-INF.
008700*
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200*---  COPY CPEXERC  -----------------------------------------------
009300 FD  EJERCIC
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-EJERCICIO.
009700     03  EJ-SEQ-NO                  PIC 9(04).
009800     03  EJ-EXPRESION               PIC X(80).
009900     03  FILLER                     PIC X(06)   VALUE SPACES.
010000*---  FIN COPY CPEXERC  ---------------------------------------------
010100*
010200*---  COPY CPRESPAL  ----------------------------------------------
010300 FD  RESPALU
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-RESPALU.
010700     03  RS-SEQ-NO                  PIC 9(04).
010800     03  RS-RESPUESTA               PIC X(40).
010900     03  FILLER                     PIC X(06)   VALUE SPACES.
011000*---  FIN COPY CPRESPAL  --------------------------------------------
011100*
011200*---  COPY CPINFORM  ----------------------------------------------
011300 FD  INFORME
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-INFORME                PIC X(200).
011700*---  FIN COPY CPINFORM  --------------------------------------------
011800*
011900 WORKING-STORAGE SECTION.
012000*=======================*
012100*
012200 77  FILLER              PIC X(20) VALUE '*INICIO WS SECTION*'.
012300*
012400*----  CODIGOS DE RETORNO DE ARCHIVOS  ---------------------------
012500 77  WS-FILE-EJE             PIC XX      VALUE SPACES.
012600 77  WS-FILE-RSP             PIC XX      VALUE SPACES.
012700 77  WS-FILE-INF             PIC XX      VALUE SPACES.
012800*
012900 77  WS-STATUS-FIN           PIC X(1)    VALUE 'N'.
013000     88  WS-FIN-LECTURA                  VALUE 'S'.
013100     88  WS-NO-FIN-LECTURA               VALUE 'N'.
013200*
013300*----  TABLA DE EJERCICIOS CARGADA COMPLETA EN MEMORIA (SEQ-NO  --
013400*----  Y EXPRESION YA DESGLOSADOS, TAL COMO LLEGAN DEL FD)  ------
013500 01  WS-TABLA-EJERCICIOS.
013600     03  WS-TE-ENTRADA           OCCURS 500 TIMES.
013700         05  WS-TE-SEQ-NO            PIC 9(04).
013800         05  WS-TE-EXPRESION         PIC X(80).
013900         05  FILLER                  PIC X(06).
014000 77  WS-CANT-EJERCICIOS      PIC 9(4)    COMP     VALUE ZEROS.
014100*
014200*----  TABLA DE RESPUESTAS DEL ALUMNO CARGADA COMPLETA (IDEM)  ---
014300 01  WS-TABLA-RESPALU.
014400     03  WS-TR-ENTRADA           OCCURS 500 TIMES.
014500         05  WS-TR-SEQ-NO            PIC 9(04).
014600         05  WS-TR-RESPUESTA         PIC X(40).
014700         05  FILLER                  PIC X(06).
014800 77  WS-CANT-RESPALU         PIC 9(4)    COMP     VALUE ZEROS.
014900*
015000 77  WS-CANT-PROCESAR        PIC 9(4)    COMP     VALUE ZEROS.
015100 77  WS-IND-PROB             PIC 9(4)    COMP     VALUE ZEROS.
015200*
015300*----  LISTAS DE PROBLEMAS CORRECTOS Y ERRADOS  -------------------
015400 01  WS-LISTA-CORRECTOS.
015500     03  WS-COR-NUM              PIC 9(4)   COMP  OCCURS 500 TIMES.
015600 77  WS-COR-CANT             PIC 9(4)    COMP     VALUE ZEROS.
015700*
015800 01  WS-LISTA-ERRADOS.
015900     03  WS-ERR-NUM              PIC 9(4)   COMP  OCCURS 500 TIMES.
016000 77  WS-ERR-CANT             PIC 9(4)    COMP     VALUE ZEROS.
016100*
016200*----  BUFFER DE LA LINEA DE EJERCICIO EN CURSO, CON VISTA  ------
016300*----  ALTERNA A SUS CAMPOS SEQ-NO/EXPRESION (MISMO DESGLOSE  ---
016400*----  DEL FD EJERCIC)  -------------------------------------------
016500 01  WS-LINEA-EJERC-ACTUAL   PIC X(90)   VALUE SPACES.
016600 01  WS-LEJ-TAB REDEFINES WS-LINEA-EJERC-ACTUAL.
016700     03  WS-LEJ-SEQ-NO           PIC 9(04).
016800     03  WS-LEJ-EXPRESION        PIC X(80).
016900     03  FILLER                  PIC X(06).
017000*
017100*----  BUFFER DE LA LINEA DE RESPUESTA EN CURSO, CON VISTA  ------
017200*----  ALTERNA A SUS CAMPOS SEQ-NO/RESPUESTA  ---------------------
017300 01  WS-LINEA-RESP-ACTUAL    PIC X(50)   VALUE SPACES.
017400 01  WS-LRE-TAB REDEFINES WS-LINEA-RESP-ACTUAL.
017500     03  WS-LRE-SEQ-NO           PIC 9(04).
017600     03  WS-LRE-RESPUESTA        PIC X(40).
017700     03  FILLER                  PIC X(06).
017800*
017900*----  EXPRESION Y RESPUESTA YA SIN EL SUFIJO " =" (SOLO LA  -----
018000*----  EXPRESION LO LLEVA; LA RESPUESTA VIENE LIMPIA)  -----------
018100 01  WS-EXPR-TEXTO           PIC X(90)   VALUE SPACES.
018200 01  WS-RESP-TEXTO           PIC X(40)   VALUE SPACES.
018300*
018400*----  AREA GENERICA DE BARRIDO PARA MEDIR EL LARGO REAL DE  -----
018500*----  UN TEXTO (SIN BLANCOS DE COLA)  ----------------------------
018600 01  WS-SCAN-TEXTO           PIC X(90)   VALUE SPACES.
018700 01  WS-SCAN-TEXTO-TAB REDEFINES WS-SCAN-TEXTO.
018800     03  WS-SCAN-CHAR            PIC X   OCCURS 90 TIMES.
018900 77  WS-SCAN-IND             PIC 9(2)    COMP     VALUE ZEROS.
019000 77  WS-SCAN-LARGO           PIC 9(2)    COMP     VALUE ZEROS.
019100 77  WS-LARGO-BARE           PIC 9(2)    COMP     VALUE ZEROS.
019200*
019300*----  TOKENIZACION DE LA EXPRESION (SEPARADA POR BLANCOS)  ------
019400 01  WS-TABLA-TOKENS.
019500     03  WS-TOK-ENTRADA          PIC X(12)  OCCURS 20 TIMES.
019600 77  WS-CANT-TOKENS          PIC 9(2)    COMP     VALUE ZEROS.
019700 77  WS-IND-TOK              PIC 9(2)    COMP     VALUE ZEROS.
019800 77  WS-IND-CHAR-EXPR        PIC 9(2)    COMP     VALUE ZEROS.
019900 77  WS-LARGO-TOK-ACT        PIC 9(2)    COMP     VALUE ZEROS.
020000*
020100 77  WS-TOK-TIPO             PIC X(1)    VALUE SPACE.
020200     88  WS-TOK-ES-OPERADOR              VALUE '+' '-' '*' '/'.
020300     88  WS-TOK-ES-ABRE                  VALUE '('.
020400     88  WS-TOK-ES-CIERRA                VALUE ')'.
020500*
020600*----  PILA DE VALORES (FRACCIONES) DEL EVALUADOR  ----------------
020700 01  WS-PILA-VALORES.
020800     03  WS-PV-NUM               PIC S9(9) COMP  OCCURS 20 TIMES.
020900     03  WS-PV-DEN               PIC S9(9) COMP  OCCURS 20 TIMES.
021000 77  WS-PV-TOPE              PIC 9(2)    COMP     VALUE ZEROS.
021100*
021200*----  PILA DE OPERADORES DEL EVALUADOR  ---------------------------
021300 01  WS-PILA-OPERADORES.
021400     03  WS-PO-CHAR              PIC X(1)   OCCURS 20 TIMES.
021500 77  WS-PO-TOPE              PIC 9(2)    COMP     VALUE ZEROS.
021600*
021700 77  WS-OP-ACTUAL            PIC X(1)    VALUE SPACE.
021800 77  WS-OP-ACTUAL-AUX        PIC X(1)    VALUE SPACE.
021900 77  WS-OP-TOPE-AUX          PIC X(1)    VALUE SPACE.
022000 77  WS-PREC-ACTUAL          PIC 9(1)    COMP     VALUE ZEROS.
022100 77  WS-PREC-VALOR           PIC 9(1)    COMP     VALUE ZEROS.
022200 77  WS-PREC-TOPE            PIC 9(1)    COMP     VALUE ZEROS.
022300*
022400 77  WS-EVAL-ERROR           PIC X(1)    VALUE 'N'.
022500     88  WS-HAY-ERROR-EVAL               VALUE 'S'.
022600     88  WS-NO-HAY-ERROR-EVAL             VALUE 'N'.
022700*
022800*----  AREA DE COMUNICACION CON PGMFRAC (MISMO LAYOUT QUE  -------
022900*----  LK-COMUNICACION DE ESA RUTINA)  ---------------------------
023000 01  WS-LK-FRAC.
023100     03  LK-OPERACION            PIC X(7).
023200         88  LK-OP-SUMA                  VALUE 'SUMA'.
023300         88  LK-OP-RESTA                 VALUE 'RESTA'.
023400         88  LK-OP-MULTI                 VALUE 'MULTI'.
023500         88  LK-OP-DIVIDE                VALUE 'DIVIDE'.
023600         88  LK-OP-PARSEAR               VALUE 'PARSEAR'.
023700     03  LK-FRACCION-1.
023800         05  LK-F1-NUM           PIC S9(9).
023900         05  LK-F1-DEN           PIC S9(9).
024000     03  LK-FRACCION-2.
024100         05  LK-F2-NUM           PIC S9(9).
024200         05  LK-F2-DEN           PIC S9(9).
024300     03  LK-RESULTADO.
024400         05  LK-R-NUM            PIC S9(9).
024500         05  LK-R-DEN            PIC S9(9).
024600     03  LK-TEXTO                PIC X(40).
024700     03  LK-RETORNO              PIC S9(4)   COMP.
024800*
024900*----  RESULTADO DE LA RESPUESTA DEL ALUMNO YA PARSEADA  ----------
025000 77  WS-RESP-NUM             PIC S9(9)   COMP     VALUE ZEROS.
025100 77  WS-RESP-DEN             PIC S9(9)   COMP     VALUE ZEROS.
025200*
025300*----  AREA DE ARMADO DE LAS LINEAS DEL INFORME  ------------------
025400 01  WS-LINEA-REPORTE        PIC X(200)  VALUE SPACES.
025500 77  WS-PUNTERO-REPORTE      PIC 9(3)    COMP     VALUE 1.
025600 77  WS-IND-LISTA            PIC 9(4)    COMP     VALUE ZEROS.
025700*
025800*----  EDICION Y JUSTIFICACION A IZQUIERDA DE UN NUMERO DE  ------
025900*----  PROBLEMA (1 A 4 DIGITOS) PARA LA LISTA DEL INFORME  -------
026000 01  WS-NUM-EDIT             PIC ZZZ9.
026100 01  WS-NUM-EDIT-TAB REDEFINES WS-NUM-EDIT.
026200     03  WS-NE-CHAR              PIC X   OCCURS 4 TIMES.
026300 77  WS-POS-INICIO-NUM       PIC 9(1)    COMP     VALUE ZEROS.
026400 77  WS-LARGO-NUM            PIC 9(1)    COMP     VALUE ZEROS.
026500 77  WS-IND-NUM              PIC 9(1)    COMP     VALUE ZEROS.
026600 77  WS-ENCONTRO-NUM         PIC X(1)    VALUE 'N'.
026700     88  WS-SI-ENCONTRO-NUM               VALUE 'S'.
026800     88  WS-NO-ENCONTRO-NUM               VALUE 'N'.
026900*
027000 77  FILLER              PIC X(20) VALUE '*FINAL  WS SECTION*'.
027100*
027200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027300 PROCEDURE DIVISION.
027400*
027500 MAIN-PROGRAM-INICIO.
027600*
027700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
027800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
027900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
028000*
028100 MAIN-PROGRAM-FINAL. GOBACK.
028200*
028300*-----------------------------------------------------------------
028400*    1000  ABRE ARCHIVOS Y CARGA EJERCICIOS/RESPUESTAS EN MEMORIA
028500*-----------------------------------------------------------------
028600 1000-INICIO-I.
028700*
028800     SET WS-NO-FIN-LECTURA TO TRUE
028900*
029000     OPEN INPUT  EJERCIC
029100     IF WS-FILE-EJE IS NOT EQUAL '00'
029200        DISPLAY '* ERROR EN OPEN EJERCIC = ' WS-FILE-EJE
029300        MOVE 9999 TO RETURN-CODE
029400        SET WS-FIN-LECTURA TO TRUE
029500     END-IF
029600*
029700     OPEN INPUT  RESPALU
029800     IF WS-FILE-RSP IS NOT EQUAL '00'
029900        DISPLAY '* ERROR EN OPEN RESPALU = ' WS-FILE-RSP
030000        MOVE 9999 TO RETURN-CODE
030100        SET WS-FIN-LECTURA TO TRUE
030200     END-IF
030300*
030400     OPEN OUTPUT INFORME
030500     IF WS-FILE-INF IS NOT EQUAL '00'
030600        DISPLAY '* ERROR EN OPEN INFORME = ' WS-FILE-INF
030700        MOVE 9999 TO RETURN-CODE
030800        SET WS-FIN-LECTURA TO TRUE
030900     END-IF
031000*
031100     IF NOT WS-FIN-LECTURA
031200        PERFORM 1100-CARGAR-EJERC-I THRU 1100-CARGAR-EJERC-F
031300           UNTIL WS-FILE-EJE NOT = '00'
031400        PERFORM 1200-CARGAR-RESPAL-I THRU 1200-CARGAR-RESPAL-F
031500           UNTIL WS-FILE-RSP NOT = '00'
031600     END-IF
031700*
031800     IF WS-CANT-EJERCICIOS < WS-CANT-RESPALU
031900        MOVE WS-CANT-EJERCICIOS TO WS-CANT-PROCESAR
032000     ELSE
032100        MOVE WS-CANT-RESPALU    TO WS-CANT-PROCESAR
032200     END-IF
032300*
032400     IF WS-CANT-EJERCICIOS NOT = WS-CANT-RESPALU
032500        DISPLAY '* AVISO - CANTIDAD DE LINEAS DISTINTA ENTRE '
032600        DISPLAY '* EJERCIC Y RESPALU - SE CALIFICAN SOLO '
032700        DISPLAY '* LOS PRIMEROS ' WS-CANT-PROCESAR ' PARES.'
032800     END-IF.
032900*
033000 1000-INICIO-F. EXIT.
033100*
033200*----  CARGA UN REGISTRO DE EJERCIC EN LA TABLA WS-TE-ENTRADA  ---
033300*----  (SEQ-NO Y EXPRESION QUEDAN EN SUS CAMPOS PROPIOS, SIN  ----
033400*----  NECESIDAD DE VOLVER A DESGLOSAR EL REGISTRO)  -------------
033500*-----------------------------------------------------------------
033600 1100-CARGAR-EJERC-I.
033700*
033800     READ EJERCIC INTO WS-LINEA-EJERC-ACTUAL
033900     EVALUATE WS-FILE-EJE
034000        WHEN '00'
034100           ADD 1 TO WS-CANT-EJERCICIOS
034200           MOVE WS-LEJ-SEQ-NO
034300                        TO WS-TE-SEQ-NO (WS-CANT-EJERCICIOS)
034400           MOVE WS-LEJ-EXPRESION
034500                        TO WS-TE-EXPRESION (WS-CANT-EJERCICIOS)
034600        WHEN '10'
034700           CONTINUE
034800        WHEN OTHER
034900           DISPLAY '* ERROR EN LECTURA EJERCIC = ' WS-FILE-EJE
035000           MOVE 9999 TO RETURN-CODE
035100     END-EVALUATE.
035200*
035300 1100-CARGAR-EJERC-F. EXIT.
035400*
035500*----  CARGA UN REGISTRO DE RESPALU EN LA TABLA WS-TR-ENTRADA  ---
035600*-----------------------------------------------------------------
035700 1200-CARGAR-RESPAL-I.
035800*
035900     READ RESPALU INTO WS-LINEA-RESP-ACTUAL
036000     EVALUATE WS-FILE-RSP
036100        WHEN '00'
036200           ADD 1 TO WS-CANT-RESPALU
036300           MOVE WS-LRE-SEQ-NO
036400                        TO WS-TR-SEQ-NO (WS-CANT-RESPALU)
036500           MOVE WS-LRE-RESPUESTA
036600                        TO WS-TR-RESPUESTA (WS-CANT-RESPALU)
036700        WHEN '10'
036800           CONTINUE
036900        WHEN OTHER
037000           DISPLAY '* ERROR EN LECTURA RESPALU = ' WS-FILE-RSP
037100           MOVE 9999 TO RETURN-CODE
037200     END-EVALUATE.
037300*
037400 1200-CARGAR-RESPAL-F. EXIT.
037500*
037600*-----------------------------------------------------------------
037700*    2000  CALIFICA CADA PAR EJERCICIO/RESPUESTA DEL LOTE
037800*-----------------------------------------------------------------
037900 2000-PROCESO-I.
038000*
038100     IF WS-CANT-PROCESAR > ZEROS
038200        PERFORM 2100-PROCESAR-PROBLEMA-I
038300           THRU 2100-PROCESAR-PROBLEMA-F
038400              VARYING WS-IND-PROB FROM 1 BY 1
038500              UNTIL WS-IND-PROB > WS-CANT-PROCESAR
038600     END-IF.
038700*
038800 2000-PROCESO-F. EXIT.
038900*
039000*----  DESARMA, REEVALUA, PARSEA Y COMPARA UN PAR  ----------------
039100*-----------------------------------------------------------------
039200 2100-PROCESAR-PROBLEMA-I.
039300*
039400     MOVE WS-TE-ENTRADA (WS-IND-PROB) TO WS-LINEA-EJERC-ACTUAL
039500     MOVE WS-TR-ENTRADA (WS-IND-PROB) TO WS-LINEA-RESP-ACTUAL
039600*
039700     PERFORM 2150-DESARMAR-EJERC-I THRU 2150-DESARMAR-EJERC-F
039800     PERFORM 2160-DESARMAR-RESP-I  THRU 2160-DESARMAR-RESP-F
039900*
040000     SET WS-NO-HAY-ERROR-EVAL TO TRUE
040100     MOVE ZEROS TO WS-PV-TOPE WS-PO-TOPE
040200*
040300     PERFORM 2200-TOKENIZAR-I THRU 2200-TOKENIZAR-F
040400     PERFORM 2300-EVALUAR-EXPR-I THRU 2300-EVALUAR-EXPR-F
040500     PERFORM 2400-PARSEAR-RESP-I THRU 2400-PARSEAR-RESP-F
040600     PERFORM 2500-COMPARAR-I THRU 2500-COMPARAR-F.
040700*
040800 2100-PROCESAR-PROBLEMA-F. EXIT.
040900*
041000*----  DEJA EN WS-EXPR-TEXTO LA EXPRESION SIN EL SUFIJO " ="  ----
041100*----  EJ-SEQ-NO/EJ-EXPRESION YA VIENEN DESGLOSADOS DEL FD, NO ---
041200*----  HAY QUE BUSCAR NINGUN PREFIJO "N. " EN EL REGISTRO.  ------
041300*-----------------------------------------------------------------
041400 2150-DESARMAR-EJERC-I.
041500*
041600     MOVE WS-LEJ-EXPRESION TO WS-SCAN-TEXTO
041700     PERFORM 2780-MEDIR-TEXTO-I THRU 2780-MEDIR-TEXTO-F
041800*
041900     COMPUTE WS-LARGO-BARE = WS-SCAN-LARGO - 2
042000*
042100     MOVE SPACES TO WS-EXPR-TEXTO
042200     MOVE WS-LEJ-EXPRESION (1 : WS-LARGO-BARE)
042300                                TO WS-EXPR-TEXTO (1 : WS-LARGO-BARE).
042400*
042500 2150-DESARMAR-EJERC-F. EXIT.
042600*
042700*----  DEJA EN WS-RESP-TEXTO LA RESPUESTA DEL ALUMNO  ------------
042800*----  RS-RESPUESTA YA VIENE SIN PREFIJO NI SUFIJO ALGUNO.  ------
042900*-----------------------------------------------------------------
043000 2160-DESARMAR-RESP-I.
043100*
043200     MOVE SPACES TO WS-RESP-TEXTO
043300     MOVE WS-LRE-RESPUESTA TO WS-RESP-TEXTO.
043400*
043500 2160-DESARMAR-RESP-F. EXIT.
043600*
043700*----  PARTE WS-EXPR-TEXTO EN TOKENS SEPARADOS POR UN BLANCO  ----
043800*-----------------------------------------------------------------
043900 2200-TOKENIZAR-I.
044000*
044100     MOVE SPACES TO WS-TABLA-TOKENS
044200     MOVE ZEROS  TO WS-CANT-TOKENS WS-LARGO-TOK-ACT
044300*
044400     PERFORM 2210-PARTIR-CHAR-I THRU 2210-PARTIR-CHAR-F
044500             VARYING WS-IND-CHAR-EXPR FROM 1 BY 1
044600             UNTIL WS-IND-CHAR-EXPR > 90
044700*
044800     IF WS-LARGO-TOK-ACT > ZEROS
044900        ADD 1 TO WS-CANT-TOKENS
045000        MOVE WS-EXPR-TEXTO (WS-IND-CHAR-EXPR - WS-LARGO-TOK-ACT :
045100                            WS-LARGO-TOK-ACT)
045200           TO WS-TOK-ENTRADA (WS-CANT-TOKENS) (1 : WS-LARGO-TOK-ACT)
045300     END-IF.
045400*
045500 2200-TOKENIZAR-F. EXIT.
045600*
045700*----  PROCESA UN CARACTER DE LA EXPRESION: SI ES BLANCO CIERRA --
045800*----  EL TOKEN EN CURSO; SI NO, LO ACUMULA EN EL TOKEN.  --------
045900*-----------------------------------------------------------------
046000 2210-PARTIR-CHAR-I.
046100*
046200     IF WS-EXPR-TEXTO (WS-IND-CHAR-EXPR : 1) = SPACE
046300        IF WS-LARGO-TOK-ACT > ZEROS
046400           ADD 1 TO WS-CANT-TOKENS
046500           MOVE WS-EXPR-TEXTO (WS-IND-CHAR-EXPR - WS-LARGO-TOK-ACT :
046600                               WS-LARGO-TOK-ACT)
046700              TO WS-TOK-ENTRADA (WS-CANT-TOKENS)
046800                                (1 : WS-LARGO-TOK-ACT)
046900        END-IF
047000        MOVE ZEROS TO WS-LARGO-TOK-ACT
047100     ELSE
047200        ADD 1 TO WS-LARGO-TOK-ACT
047300     END-IF.
047400*
047500 2210-PARTIR-CHAR-F. EXIT.
047600*
047700*----  EVALUADOR DE DOBLE PILA (VALORES / OPERADORES)  -----------
047800*-----------------------------------------------------------------
047900 2300-EVALUAR-EXPR-I.
048000*
048100     IF WS-CANT-TOKENS > ZEROS
048200        PERFORM 2320-PROCESAR-TOKEN-I THRU 2320-PROCESAR-TOKEN-F
048300           VARYING WS-IND-TOK FROM 1 BY 1
048400           UNTIL WS-IND-TOK > WS-CANT-TOKENS
048500     ELSE
048600        SET WS-HAY-ERROR-EVAL TO TRUE
048700     END-IF
048800*
048900     PERFORM 2270-DESAPILAR-APLICAR-I THRU 2270-DESAPILAR-APLICAR-F
049000        UNTIL WS-PO-TOPE = ZEROS.
049100*
049200 2300-EVALUAR-EXPR-F. EXIT.
049300*
049400*----  CLASIFICA Y DESPACHA UN TOKEN DE LA EXPRESION  ------------
049500*-----------------------------------------------------------------
049600 2320-PROCESAR-TOKEN-I.
049700*
049800     MOVE ZEROS TO WS-LARGO-TOK-ACT
049900     PERFORM 2325-MEDIR-TOKEN-I THRU 2325-MEDIR-TOKEN-F
050000             VARYING WS-IND-CHAR-EXPR FROM 1 BY 1
050100             UNTIL WS-IND-CHAR-EXPR > 12
050200*
050300     MOVE SPACE TO WS-TOK-TIPO
050400     IF WS-LARGO-TOK-ACT = 1
050500        MOVE WS-TOK-ENTRADA (WS-IND-TOK) (1 : 1) TO WS-TOK-TIPO
050600     ELSE
050700        IF WS-LARGO-TOK-ACT = 2
050800           PERFORM 2330-TRADUCIR-OP-ANCHO-I                       RAL0250
050900              THRU 2330-TRADUCIR-OP-ANCHO-F                       RAL0250
051000        END-IF
051100     END-IF
051200*
051300     EVALUATE TRUE
051400        WHEN WS-TOK-ES-ABRE
051500           ADD 1 TO WS-PO-TOPE
051600           MOVE '(' TO WS-PO-CHAR (WS-PO-TOPE)
051700        WHEN WS-TOK-ES-CIERRA
051800           PERFORM 2270-DESAPILAR-APLICAR-I
051900              THRU 2270-DESAPILAR-APLICAR-F
052000              UNTIL WS-PO-TOPE = ZEROS
052100                 OR WS-PO-CHAR (WS-PO-TOPE) = '('
052200           IF WS-PO-TOPE > ZEROS
052300              SUBTRACT 1 FROM WS-PO-TOPE
052400           END-IF
052500        WHEN WS-TOK-ES-OPERADOR
052600           MOVE WS-TOK-TIPO TO WS-OP-ACTUAL
052700           PERFORM 2250-PRECEDENCIA-I THRU 2250-PRECEDENCIA-F
052800           MOVE WS-PREC-VALOR TO WS-PREC-ACTUAL
052900           PERFORM 2260-TOPE-PRECEDENCIA-I
053000              THRU 2260-TOPE-PRECEDENCIA-F
053100           PERFORM 2270-DESAPILAR-APLICAR-I
053200              THRU 2270-DESAPILAR-APLICAR-F
053300              UNTIL WS-PO-TOPE = ZEROS
053400                 OR WS-PO-CHAR (WS-PO-TOPE) = '('
053500                 OR WS-PREC-TOPE < WS-PREC-ACTUAL
053600           ADD 1 TO WS-PO-TOPE
053700           MOVE WS-OP-ACTUAL TO WS-PO-CHAR (WS-PO-TOPE)
053800        WHEN OTHER
053900           MOVE SPACES TO LK-TEXTO
054000           MOVE WS-TOK-ENTRADA (WS-IND-TOK) TO LK-TEXTO (1 : 12)
054100           MOVE 'PARSEAR' TO LK-OPERACION
054200           CALL 'PGMFRAC' USING WS-LK-FRAC
054300           IF LK-RETORNO NOT = ZEROS
054400              SET WS-HAY-ERROR-EVAL TO TRUE
054500           END-IF
054600           ADD 1 TO WS-PV-TOPE
054700           MOVE LK-R-NUM TO WS-PV-NUM (WS-PV-TOPE)
054800           MOVE LK-R-DEN TO WS-PV-DEN (WS-PV-TOPE)
054900     END-EVALUATE.
055000*
055100 2320-PROCESAR-TOKEN-F. EXIT.
055200*
055300*----  EL ENUNCIADO YA NO TRAE ASTERISCO NI BARRA PARA MULTI-  ---
055400*----  PLICAR/DIVIDIR, SINO LOS SIGNOS ANCHOS DE DOS BYTES X  ----
055500*----  (X'C3' X'97') Y ENTRE (X'C3' X'B7') QUE ARMA PGMGEXER.  ---
055600*----  ESTA RUTINA LOS RECONOCE POR EL PAR DE BYTES Y DEJA EN  ---
055700*----  WS-TOK-TIPO EL ASTERISCO O LA BARRA INTERNOS PARA QUE   ---
055800*----  EL RESTO DEL EVALUADOR (PRECEDENCIA, PILAS) SIGA IGUAL. ---
055900*----  SI EL PAR DE BYTES NO CALZA CON NINGUNO DE LOS DOS      ---
056000*----  SIGNOS, WS-TOK-TIPO QUEDA EN BLANCO Y EL TOKEN CAE EN    --
056100*----  WHEN OTHER (INTENTO DE PARSEO COMO FRACCION, QUE FALLA  ---
056200*----  CON PRUDENCIA EN VEZ DE ABORTAR EL PROGRAMA).           ---
056300*-----------------------------------------------------------------
056400 2330-TRADUCIR-OP-ANCHO-I.                                        RAL0250
056500*
056600     IF WS-TOK-ENTRADA (WS-IND-TOK) (1 : 1) = X'C3'
056700        AND WS-TOK-ENTRADA (WS-IND-TOK) (2 : 1) = X'97'
056800        MOVE '*' TO WS-TOK-TIPO
056900     ELSE
057000        IF WS-TOK-ENTRADA (WS-IND-TOK) (1 : 1) = X'C3'
057100           AND WS-TOK-ENTRADA (WS-IND-TOK) (2 : 1) = X'B7'
057200           MOVE '/' TO WS-TOK-TIPO
057300        END-IF
057400     END-IF.
057500*
057600 2330-TRADUCIR-OP-ANCHO-F. EXIT.
057700*
057800*-----------------------------------------------------------------
057900 2325-MEDIR-TOKEN-I.
058000*
058100     IF WS-TOK-ENTRADA (WS-IND-TOK) (WS-IND-CHAR-EXPR : 1)
058200                                                     NOT = SPACE
058300        MOVE WS-IND-CHAR-EXPR TO WS-LARGO-TOK-ACT
058400     END-IF.
058500*
058600 2325-MEDIR-TOKEN-F. EXIT.
058700*
058800*----  DEVUELVE EN WS-PREC-VALOR LA PRECEDENCIA DE UN OPERADOR  --
058900*----  (1 = SUMA/RESTA   2 = MULTIPLICACION/DIVISION)  -----------
059000*-----------------------------------------------------------------
059100 2250-PRECEDENCIA-I.
059200*
059300     EVALUATE WS-OP-ACTUAL
059400        WHEN '+'
059500        WHEN '-'
059600           MOVE 1 TO WS-PREC-VALOR
059700        WHEN '*'
059800        WHEN '/'
059900           MOVE 2 TO WS-PREC-VALOR
060000        WHEN OTHER
060100           MOVE 1 TO WS-PREC-VALOR
060200     END-EVALUATE.
060300*
060400 2250-PRECEDENCIA-F. EXIT.
060500*
060600*----  CALCULA LA PRECEDENCIA DEL TOPE ACTUAL DE LA PILA DE  -----
060700*----  OPERADORES (CERO SI LA PILA ESTA VACIA O TIENE '(')  -----
060800*-----------------------------------------------------------------
060900 2260-TOPE-PRECEDENCIA-I.
061000*
061100     IF WS-PO-TOPE = ZEROS OR WS-PO-CHAR (WS-PO-TOPE) = '('
061200        MOVE ZEROS TO WS-PREC-TOPE
061300     ELSE
061400        MOVE WS-PO-CHAR (WS-PO-TOPE) TO WS-OP-TOPE-AUX
061500        MOVE WS-OP-TOPE-AUX TO WS-OP-ACTUAL-AUX
061600        PERFORM 2255-PRECEDENCIA-TOPE-I
061700           THRU 2255-PRECEDENCIA-TOPE-F
061800     END-IF.
061900*
062000 2260-TOPE-PRECEDENCIA-F. EXIT.
062100*
062200*-----------------------------------------------------------------
062300 2255-PRECEDENCIA-TOPE-I.
062400*
062500     EVALUATE WS-OP-ACTUAL-AUX
062600        WHEN '+'
062700        WHEN '-'
062800           MOVE 1 TO WS-PREC-TOPE
062900        WHEN '*'
063000        WHEN '/'
063100           MOVE 2 TO WS-PREC-TOPE
063200        WHEN OTHER
063300           MOVE 1 TO WS-PREC-TOPE
063400     END-EVALUATE.
063500*
063600 2255-PRECEDENCIA-TOPE-F. EXIT.
063700*
063800*----  DESAPILA UN OPERADOR Y DOS VALORES, APLICA LA OPERACION  --
063900*----  Y APILA EL RESULTADO.  ULTIMO DESAPILADO ES EL OPERANDO ---
064000*----  DERECHO; PENULTIMO ES EL OPERANDO IZQUIERDO.  --------------
064100*-----------------------------------------------------------------
064200 2270-DESAPILAR-APLICAR-I.
064300*
064400     MOVE WS-PO-CHAR (WS-PO-TOPE) TO WS-OP-ACTUAL
064500     SUBTRACT 1 FROM WS-PO-TOPE
064600*
064700     IF WS-PV-TOPE < 2
064800        SET WS-HAY-ERROR-EVAL TO TRUE
064900        MOVE ZEROS TO WS-PO-TOPE
065000     ELSE
065100        MOVE WS-PV-NUM (WS-PV-TOPE) TO LK-F2-NUM
065200        MOVE WS-PV-DEN (WS-PV-TOPE) TO LK-F2-DEN
065300        SUBTRACT 1 FROM WS-PV-TOPE
065400        MOVE WS-PV-NUM (WS-PV-TOPE) TO LK-F1-NUM
065500        MOVE WS-PV-DEN (WS-PV-TOPE) TO LK-F1-DEN
065600        SUBTRACT 1 FROM WS-PV-TOPE
065700*
065800        PERFORM 2285-MAPEAR-OP-I THRU 2285-MAPEAR-OP-F
065900        CALL 'PGMFRAC' USING WS-LK-FRAC
066000        IF LK-RETORNO NOT = ZEROS
066100           SET WS-HAY-ERROR-EVAL TO TRUE
066200        END-IF
066300*
066400        ADD 1 TO WS-PV-TOPE
066500        MOVE LK-R-NUM TO WS-PV-NUM (WS-PV-TOPE)
066600        MOVE LK-R-DEN TO WS-PV-DEN (WS-PV-TOPE)
066700     END-IF
066800*
066900     IF WS-PO-TOPE > ZEROS AND WS-PO-CHAR (WS-PO-TOPE) NOT = '('
067000        MOVE WS-PO-CHAR (WS-PO-TOPE) TO WS-OP-ACTUAL-AUX
067100        PERFORM 2255-PRECEDENCIA-TOPE-I
067200           THRU 2255-PRECEDENCIA-TOPE-F
067300     ELSE
067400        MOVE ZEROS TO WS-PREC-TOPE
067500     END-IF.
067600*
067700 2270-DESAPILAR-APLICAR-F. EXIT.
067800*
067900*----  TRADUCE WS-OP-ACTUAL AL CODIGO DE OPERACION DE PGMFRAC  ---
068000*-----------------------------------------------------------------
068100 2285-MAPEAR-OP-I.
068200*
068300     EVALUATE WS-OP-ACTUAL
068400        WHEN '+'
068500           MOVE 'SUMA'   TO LK-OPERACION
068600        WHEN '-'
068700           MOVE 'RESTA'  TO LK-OPERACION
068800        WHEN '*'
068900           MOVE 'MULTI'  TO LK-OPERACION
069000        WHEN '/'
069100           MOVE 'DIVIDE' TO LK-OPERACION
069200     END-EVALUATE.
069300*
069400 2285-MAPEAR-OP-F. EXIT.
069500*
069600*----  PARSEA LA RESPUESTA DEL ALUMNO VIA PGMFRAC  ----------------
069700*-----------------------------------------------------------------
069800 2400-PARSEAR-RESP-I.
069900*
070000     MOVE ZEROS TO WS-RESP-NUM WS-RESP-DEN
070100     MOVE SPACES TO LK-TEXTO
070200     MOVE WS-RESP-TEXTO TO LK-TEXTO
070300     MOVE 'PARSEAR' TO LK-OPERACION
070400     CALL 'PGMFRAC' USING WS-LK-FRAC
070500*
070600     IF LK-RETORNO = ZEROS
070700        MOVE LK-R-NUM TO WS-RESP-NUM
070800        MOVE LK-R-DEN TO WS-RESP-DEN
070900     END-IF.
071000*
071100 2400-PARSEAR-RESP-F. EXIT.
071200*
071300*----  COMPARA EL RESULTADO REEVALUADO CONTRA LA RESPUESTA  ------
071400*----  DEL ALUMNO Y ANOTA EL PROBLEMA EN LA LISTA QUE CORRESPONDA-
071500*-----------------------------------------------------------------
071600 2500-COMPARAR-I.
071700*
071800     IF WS-HAY-ERROR-EVAL OR WS-PV-TOPE NOT = 1
071900        OR LK-RETORNO NOT = ZEROS
072000        ADD 1 TO WS-ERR-CANT
072100        MOVE WS-IND-PROB TO WS-ERR-NUM (WS-ERR-CANT)
072200     ELSE
072300        IF WS-PV-NUM (1) = WS-RESP-NUM
072400           AND WS-PV-DEN (1) = WS-RESP-DEN
072500           ADD 1 TO WS-COR-CANT
072600           MOVE WS-IND-PROB TO WS-COR-NUM (WS-COR-CANT)
072700        ELSE
072800           ADD 1 TO WS-ERR-CANT
072900           MOVE WS-IND-PROB TO WS-ERR-NUM (WS-ERR-CANT)
073000        END-IF
073100     END-IF.
073200*
073300 2500-COMPARAR-F. EXIT.
073400*
073500*----  MIDE EL LARGO REAL (SIN BLANCOS DE COLA) DE WS-SCAN-TEXTO -
073600*-----------------------------------------------------------------
073700 2780-MEDIR-TEXTO-I.
073800*
073900     MOVE ZEROS TO WS-SCAN-LARGO.
074000     PERFORM 2785-EXAMINAR-CHAR-I THRU 2785-EXAMINAR-CHAR-F
074100             VARYING WS-SCAN-IND FROM 1 BY 1
074200             UNTIL WS-SCAN-IND > 90.
074300*
074400 2780-MEDIR-TEXTO-F. EXIT.
074500*
074600*-----------------------------------------------------------------
074700 2785-EXAMINAR-CHAR-I.
074800*
074900     IF WS-SCAN-CHAR (WS-SCAN-IND) NOT = SPACE
075000        MOVE WS-SCAN-IND TO WS-SCAN-LARGO
075100     END-IF.
075200*
075300 2785-EXAMINAR-CHAR-F. EXIT.
075400*
075500*-----------------------------------------------------------------
075600*    9999  ARMA Y GRABA LAS DOS LINEAS DEL INFORME DE NOTAS
075700*-----------------------------------------------------------------
075800 9999-FINAL-I.
075900*
076000     PERFORM 9200-ARMAR-CORRECTOS-I THRU 9200-ARMAR-CORRECTOS-F
076100     PERFORM 9300-ARMAR-ERRADOS-I   THRU 9300-ARMAR-ERRADOS-F
076200*
076300     CLOSE EJERCIC RESPALU INFORME.
076400*
076500 9999-FINAL-F. EXIT.
076600*
076700*----  ARMA Y GRABA LA LINEA "CORRECT: N (N1, N2, ...)"  ---------
076800*-----------------------------------------------------------------
076900 9200-ARMAR-CORRECTOS-I.
077000*
077100     MOVE SPACES TO WS-LINEA-REPORTE
077200     MOVE 1 TO WS-PUNTERO-REPORTE
077300     STRING 'Correct: ' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
077400            WITH POINTER WS-PUNTERO-REPORTE
077500     END-STRING
077600*
077700     MOVE WS-COR-CANT TO WS-NUM-EDIT
077800     PERFORM 2790-JUSTIFICAR-NUM-I THRU 2790-JUSTIFICAR-NUM-F
077900     STRING WS-NUM-EDIT (WS-POS-INICIO-NUM : WS-LARGO-NUM)
078000            DELIMITED BY SIZE INTO WS-LINEA-REPORTE
078100            WITH POINTER WS-PUNTERO-REPORTE
078200     END-STRING
078300*
078400     STRING ' (' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
078500            WITH POINTER WS-PUNTERO-REPORTE
078600     END-STRING
078700*
078800     IF WS-COR-CANT > ZEROS
078900        PERFORM 9250-LISTAR-COR-I THRU 9250-LISTAR-COR-F
079000           VARYING WS-IND-LISTA FROM 1 BY 1
079100           UNTIL WS-IND-LISTA > WS-COR-CANT
079200     END-IF
079300*
079400     STRING ')' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
079500            WITH POINTER WS-PUNTERO-REPORTE
079600     END-STRING
079700*
079800     MOVE WS-LINEA-REPORTE TO REG-INFORME
079900     WRITE REG-INFORME
080000     IF WS-FILE-INF IS NOT EQUAL '00'
080100        DISPLAY '* ERROR EN GRABACION INFORME = ' WS-FILE-INF
080200        MOVE 9999 TO RETURN-CODE
080300     END-IF.
080400*
080500 9200-ARMAR-CORRECTOS-F. EXIT.
080600*
080700*-----------------------------------------------------------------
080800 9250-LISTAR-COR-I.
080900*
081000     IF WS-IND-LISTA > 1
081100        STRING ', ' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
081200               WITH POINTER WS-PUNTERO-REPORTE
081300        END-STRING
081400     END-IF
081500*
081600     MOVE WS-COR-NUM (WS-IND-LISTA) TO WS-NUM-EDIT
081700     PERFORM 2790-JUSTIFICAR-NUM-I THRU 2790-JUSTIFICAR-NUM-F
081800     STRING WS-NUM-EDIT (WS-POS-INICIO-NUM : WS-LARGO-NUM)
081900            DELIMITED BY SIZE INTO WS-LINEA-REPORTE
082000            WITH POINTER WS-PUNTERO-REPORTE
082100     END-STRING.
082200*
082300 9250-LISTAR-COR-F. EXIT.
082400*
082500*----  ARMA Y GRABA LA LINEA "WRONG: N (N1, N2, ...)"  -----------
082600*-----------------------------------------------------------------
082700 9300-ARMAR-ERRADOS-I.
082800*
082900     MOVE SPACES TO WS-LINEA-REPORTE
083000     MOVE 1 TO WS-PUNTERO-REPORTE
083100     STRING 'Wrong: ' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
083200            WITH POINTER WS-PUNTERO-REPORTE
083300     END-STRING
083400*
083500     MOVE WS-ERR-CANT TO WS-NUM-EDIT
083600     PERFORM 2790-JUSTIFICAR-NUM-I THRU 2790-JUSTIFICAR-NUM-F
083700     STRING WS-NUM-EDIT (WS-POS-INICIO-NUM : WS-LARGO-NUM)
083800            DELIMITED BY SIZE INTO WS-LINEA-REPORTE
083900            WITH POINTER WS-PUNTERO-REPORTE
084000     END-STRING
084100*
084200     STRING ' (' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
084300            WITH POINTER WS-PUNTERO-REPORTE
084400     END-STRING
084500*
084600     IF WS-ERR-CANT > ZEROS
084700        PERFORM 9350-LISTAR-ERR-I THRU 9350-LISTAR-ERR-F
084800           VARYING WS-IND-LISTA FROM 1 BY 1
084900           UNTIL WS-IND-LISTA > WS-ERR-CANT
085000     END-IF
085100*
085200     STRING ')' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
085300            WITH POINTER WS-PUNTERO-REPORTE
085400     END-STRING
085500*
085600     MOVE WS-LINEA-REPORTE TO REG-INFORME
085700     WRITE REG-INFORME
085800     IF WS-FILE-INF IS NOT EQUAL '00'
085900        DISPLAY '* ERROR EN GRABACION INFORME = ' WS-FILE-INF
086000        MOVE 9999 TO RETURN-CODE
086100     END-IF.
086200*
086300 9300-ARMAR-ERRADOS-F. EXIT.
086400*
086500*-----------------------------------------------------------------
086600 9350-LISTAR-ERR-I.
086700*
086800     IF WS-IND-LISTA > 1
086900        STRING ', ' DELIMITED BY SIZE INTO WS-LINEA-REPORTE
087000               WITH POINTER WS-PUNTERO-REPORTE
087100        END-STRING
087200     END-IF
087300*
087400     MOVE WS-ERR-NUM (WS-IND-LISTA) TO WS-NUM-EDIT
087500     PERFORM 2790-JUSTIFICAR-NUM-I THRU 2790-JUSTIFICAR-NUM-F
087600     STRING WS-NUM-EDIT (WS-POS-INICIO-NUM : WS-LARGO-NUM)
087700            DELIMITED BY SIZE INTO WS-LINEA-REPORTE
087800            WITH POINTER WS-PUNTERO-REPORTE
087900     END-STRING.
088000*
088100 9350-LISTAR-ERR-F. EXIT.
088200*
088300*----  BUSCA LA PRIMERA POSICION NO BLANCO DE WS-NUM-EDIT  -------
088400*-----------------------------------------------------------------
088500 2790-JUSTIFICAR-NUM-I.
088600*
088700     MOVE 4 TO WS-POS-INICIO-NUM.
088800     SET WS-NO-ENCONTRO-NUM TO TRUE.
088900     PERFORM 2795-BUSCAR-INICIO-NUM-I THRU 2795-BUSCAR-INICIO-NUM-F
089000             VARYING WS-IND-NUM FROM 1 BY 1
089100             UNTIL WS-IND-NUM > 4.
089200     COMPUTE WS-LARGO-NUM = 4 - WS-POS-INICIO-NUM + 1.
089300*
089400 2790-JUSTIFICAR-NUM-F. EXIT.
089500*
089600*-----------------------------------------------------------------
089700 2795-BUSCAR-INICIO-NUM-I.
089800*
089900     IF WS-NO-ENCONTRO-NUM AND WS-NE-CHAR (WS-IND-NUM) NOT = SPACE
090000        MOVE WS-IND-NUM TO WS-POS-INICIO-NUM
090100        SET WS-SI-ENCONTRO-NUM TO TRUE
090200     END-IF.
090300*
090400 2795-BUSCAR-INICIO-NUM-F. EXIT.
