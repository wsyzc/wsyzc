000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSIMIL.
000300 AUTHOR.        S. VEGA G.
000400 INSTALLATION.  DEPTO DESARROLLO BATCH.
000500 DATE-WRITTEN.  10/05/1989.
000600 DATE-COMPILED. 10/05/1989.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000*                                                                *
001100*    PGMSIMIL  -  COMPARADOR DE SIMILITUD DE TEXTOS              *
001200*    ==================================================         *
001300*    LEE UN DOCUMENTO ORIGINAL Y UN DOCUMENTO CANDIDATO DE       *
001400*    LINEAS DE TEXTO LIBRE, DEPURA AMBOS DE PUNTUACION Y         *
001500*    BLANCOS, CALCULA LA DISTANCIA DE EDICION (LEVENSHTEIN)      *
001600*    ENTRE LOS DOS TEXTOS DEPURADOS Y GRABA UN INDICE DE         *
001700*    SIMILITUD DE 0,00 A 1,00 EN EL ARCHIVO RESULTADO.           *
001800*    UTILIZADO POR EL AREA ACADEMICA PARA DETECCION PRELIMINAR   *
001900*    DE COPIA ENTRE TRABAJOS PRACTICOS.                          *
002000*                                                                *
002100*----------------------------------------------------------------
002200*    HISTORIAL DE CAMBIOS
002300*----------------------------------------------------------------
002400*    10/05/89  SVG  0027  VERSION INICIAL.                       *
002500*    03/08/89  SVG  0029  SE AGREGA TABLA DE PUNTUACION.         *
002600*    14/02/90  RAL  0033  CORRIGE DEPURADO DE TAB Y BLANCOS.     *
002700*    19/07/90  RAL  0035  IMPLEMENTA DISTANCIA DE LEVENSHTEIN.   *
002800*    22/01/91  MOS  0038  OPTIMIZA TABLA A DOS FILAS (MEMORIA).  *
002900*    30/06/91  MOS  0040  CORRIGE CALCULO DE MAYOR LONGITUD.     *
003000*    15/11/91  JRM  0041  AGREGA REDONDEO A DOS DECIMALES.       *
003100*    09/04/92  JRM  0043  CASO ESPECIAL AMBOS TEXTOS VACIOS.     *
003200*    27/10/92  SVG  0046  ESTANDARIZA MENSAJES DE ERROR.         *
003300*    12/03/93  RAL  0049  CORRIGE INDICE FUERA DE RANGO EN FILA. *
003400*    08/09/93  LFN  0053  REVISION GENERAL DE COMENTARIOS.       *
003500*    25/02/94  LFN  0056  AUMENTA LONGITUD MAXIMA DE TEXTO.      *
003600*    17/08/94  JRM  0059  CORRIGE COMPARACION DE FIN DE TEXTO.   *
003700*    03/02/95  RAL  0063  REVISION FINAL PREVIA A PRODUCCION.    *
003800*    21/07/96  MOS  0072  AJUSTE MENOR EN FORMATO DE SALIDA.     *
003900*    02/02/98  LFN  0079  ANALISIS Y2K - PROGRAMA NO USA FECHAS  *
004000*                         DE 2 DIGITOS - SIN OBSERVACIONES.      *
004100*    18/11/98  LFN  0080  CIERRE DE CERTIFICACION Y2K.           *
004200*    07/06/00  JRM  0086  SE AGREGA DDNAME DE RESULTADO EDITADO. *
004300*    14/01/02  RAL  0092  CORRIGE TABLA DE PUNTUACION (COMILLAS).*
004400*    23/08/05  SVG  0099  REVISION MENOR DE INDENTACION FUENTE.  *
004500*    11/04/07  RAL  0104  RES-VALOR PASA A PIC EDITADO 9.99 -    *
004600*                         EL PUNTO DEBE QUEDAR GRABADO EN EL     *
004700*                         ARCHIVO RESULTADO, NO SOLO IMPLICITO.  *
004800*    11/04/07  RAL  0105  SE DOCUMENTA EN 3900-ES-PUNTUACION-I   *
004900*                         QUE LA TABLA SOLO CUBRE PUNTUACION DE  *
005000*                         UN BYTE (ASCII).                      *
005100*    02/07/07  RAL  0106  NUEVA RUTINA 3950-ES-PUNT-ANCHA-I:     *
005200*                         RECONOCE Y DESCARTA LA PUNTUACION      *
005300*                         ANCHA/ORIENTAL DE TRES BYTES QUE ANTES *
005400*                         PASABA SIN DEPURAR (TICKET 0105).      *
005500*
005600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ORIGINAL  ASSIGN DDORIG
006500     FILE STATUS IS WS-FILE-ORI.
006600     SELECT CANDIDATO ASSIGN DDCAND
006700     FILE STATUS IS WS-FILE-CAN.
006800     SELECT RESULTADO ASSIGN DDRESUL
006900     FILE STATUS IS WS-FILE-RES.
007000*
007100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  ORIGINAL
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-ORIGINAL           PIC X(200).
007900*
008000 FD  CANDIDATO
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-CANDIDATO          PIC X(200).
008400*
008500*---  COPY CPSIMRES  ---------------------------------------------
008600 FD  RESULTADO
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-RESULTADO.
009000     03  RES-VALOR              PIC 9.99.                         RAL0104
009100     03  FILLER                 PIC X(07)   VALUE SPACES.
009200*---  FIN COPY CPSIMRES  -----------------------------------------
009300*
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600*
009700 77  FILLER              PIC X(20) VALUE '*INICIO WS SECTION*'.
009800*
009900*----  CODIGOS DE RETORNO DE ARCHIVOS  ---------------------------
010000 77  WS-FILE-ORI             PIC XX      VALUE SPACES.
010100 77  WS-FILE-CAN             PIC XX      VALUE SPACES.
010200 77  WS-FILE-RES             PIC XX      VALUE SPACES.
010300 77  WS-STATUS-ORI           PIC X       VALUE 'N'.
010400     88  WS-FIN-ORI                      VALUE 'Y'.
010500     88  WS-NO-FIN-ORI                   VALUE 'N'.
010600 77  WS-STATUS-CAN           PIC X       VALUE 'N'.
010700     88  WS-FIN-CAN                      VALUE 'Y'.
010800     88  WS-NO-FIN-CAN                   VALUE 'N'.
010900*
011000*----  AREAS DE ACUMULACION DE TEXTO LEIDO  ----------------------
011100 01  WS-TEXTO-ORIGEN         PIC X(2000)  VALUE SPACES.
011200 01  WS-TEXTO-CANDIDATO      PIC X(2000)  VALUE SPACES.
011300 77  WS-PUNT-ORIGEN          PIC 9(4)    COMP     VALUE 1.
011400 77  WS-PUNT-CANDIDATO       PIC 9(4)    COMP     VALUE 1.
011500*
011600*----  MISMAS AREAS VISTAS CARACTER A CARACTER PARA DEPURAR  -----
011700 01  WS-TEXTO-ORIGEN-TAB REDEFINES WS-TEXTO-ORIGEN.
011800     03  WS-TO-CHAR              PIC X       OCCURS 2000 TIMES.
011900 01  WS-TEXTO-CAND-TAB REDEFINES WS-TEXTO-CANDIDATO.
012000     03  WS-TC-CHAR              PIC X       OCCURS 2000 TIMES.
012100*
012200*----  TEXTOS YA DEPURADOS DE PUNTUACION Y BLANCOS  --------------
012300 01  WS-PROC-ORIGEN          PIC X(2000)  VALUE SPACES.
012400 01  WS-PROC-CANDIDATO       PIC X(2000)  VALUE SPACES.
012500 01  WS-PROC-ORIGEN-TAB REDEFINES WS-PROC-ORIGEN.
012600     03  WS-PO-CHAR              PIC X       OCCURS 2000 TIMES.
012700 01  WS-PROC-CAND-TAB REDEFINES WS-PROC-CANDIDATO.
012800     03  WS-PC-CHAR              PIC X       OCCURS 2000 TIMES.
012900 77  WS-LARGO-ORI            PIC 9(4)    COMP     VALUE ZEROS.
013000 77  WS-LARGO-CAN            PIC 9(4)    COMP     VALUE ZEROS.
013100 77  WS-IND-DEPURA           PIC 9(4)    COMP     VALUE ZEROS.
013200*
013300*----  LARGO EFECTIVO DE CADA LINEA LEIDA (SIN BLANCOS FINALES) --
013400 77  WS-LARGO-LINEA          PIC 9(3)    COMP     VALUE ZEROS.
013500 77  WS-IND-LINEA            PIC 9(3)    COMP     VALUE ZEROS.
013600 77  WS-CAR-ACTUAL           PIC X                VALUE SPACES.
013700*
013800*----  TABLA DE CARACTERES DE PUNTUACION A DESCARTAR  ------------
013900 01  WS-PUNTUACION-LISTA     PIC X(30)   VALUE
014000     '.,;:!?()[]{}<>"''-_/\*+=@#$%'.
014100 01  WS-TABLA-PUNTUACION REDEFINES WS-PUNTUACION-LISTA.
014200     03  WS-TP-CARACTER          PIC X   OCCURS 30 TIMES
014300                                 INDEXED BY WS-TP-IDX.
014400*
014500*----  PUNTUACION ANCHA (SIGNOS ORIENTALES Y VARIANTES ANCHAS  ---
014600*----  DE SIGNOS ASCII) LLEGA CODIFICADA EN TRIOS DE BYTES     ---
014700*----  DENTRO DEL MISMO ARCHIVO PLANO.  WS-TRIO-BYTE1/2/3      ---
014800*----  ARMAN EL TRIO A EXAMINAR Y WS-SALTOS-ORI/CAN CUENTAN    ---
014900*----  LOS BYTES YA CONSUMIDOS COMO PARTE DE UN TRIO DEPURADO. ---
015000 77  WS-TRIO-BYTE1           PIC X       VALUE SPACE.
015100 77  WS-TRIO-BYTE2           PIC X       VALUE SPACE.
015200 77  WS-TRIO-BYTE3           PIC X       VALUE SPACE.
015300 77  WS-ES-PUNT-ANCHA        PIC X       VALUE 'N'.
015400     88  WS-ANCHA-SI                     VALUE 'S'.
015500     88  WS-ANCHA-NO                     VALUE 'N'.
015600 77  WS-SALTOS-ORI           PIC 9(4)    COMP     VALUE ZEROS.
015700 77  WS-SALTOS-CAN           PIC 9(4)    COMP     VALUE ZEROS.
015800*
015900*----  FILAS DE TRABAJO DEL CALCULO DE DISTANCIA DE EDICION  -----
016000 01  WS-FILA-ANTERIOR.                                            MOS0038
016100     03  WS-FA-VALOR             PIC S9(4) COMP OCCURS 2001 TIMES.
016200 01  WS-FILA-ACTUAL.
016300     03  WS-FC-VALOR             PIC S9(4) COMP OCCURS 2001 TIMES.
016400 77  WS-IND-I                PIC 9(4)    COMP     VALUE ZEROS.
016500 77  WS-IND-J                PIC 9(4)    COMP     VALUE ZEROS.
016600 77  WS-COSTO-SUST           PIC 9(1)    COMP     VALUE ZEROS.
016700 77  WS-MIN-AUX              PIC S9(4)   COMP     VALUE ZEROS.
016800 77  WS-VALOR-A               PIC S9(4)   COMP     VALUE ZEROS.
016900 77  WS-VALOR-B               PIC S9(4)   COMP     VALUE ZEROS.
017000 77  WS-VALOR-C               PIC S9(4)   COMP     VALUE ZEROS.
017100 77  WS-DISTANCIA            PIC S9(4)   COMP     VALUE ZEROS.
017200*
017300*----  RESULTADO DE SIMILITUD  -----------------------------------
017400 77  WS-MAYOR-LARGO          PIC 9(4)    COMP     VALUE ZEROS.
017500 77  WS-SIMILITUD            PIC 9V99             VALUE ZEROS.
017600*
017700 77  FILLER              PIC X(20) VALUE '*FINAL  WS SECTION*'.
017800*
017900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION.
018100*
018200 MAIN-PROGRAM-I.
018300*
018400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
018500     PERFORM 2000-LEER-ORIGINAL-I    THRU 2000-LEER-ORIGINAL-F
018600             UNTIL WS-FIN-ORI.
018700     PERFORM 2100-LEER-CANDIDATO-I   THRU 2100-LEER-CANDIDATO-F
018800             UNTIL WS-FIN-CAN.
018900     PERFORM 3000-DEPURAR-ORIGEN-I   THRU 3000-DEPURAR-ORIGEN-F.
019000     PERFORM 3100-DEPURAR-CANDIDATO-I
019100             THRU 3100-DEPURAR-CANDIDATO-F.
019200     PERFORM 4000-DISTANCIA-I  THRU 4000-DISTANCIA-F.
019300     PERFORM 5000-SIMILITUD-I  THRU 5000-SIMILITUD-F.
019400     PERFORM 6000-GRABAR-I     THRU 6000-GRABAR-F.
019500     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
019600*
019700 MAIN-PROGRAM-F. GOBACK.
019800*
019900*-----------------------------------------------------------------
020000 1000-INICIO-I.
020100*
020200     SET WS-NO-FIN-ORI  TO TRUE.
020300     SET WS-NO-FIN-CAN  TO TRUE.
020400*
020500     OPEN INPUT  ORIGINAL.
020600     IF WS-FILE-ORI IS NOT EQUAL '00'
020700        DISPLAY '* ERROR EN OPEN ORIGINAL = ' WS-FILE-ORI
020800        MOVE 9999 TO RETURN-CODE
020900        SET WS-FIN-ORI TO TRUE
021000        SET WS-FIN-CAN TO TRUE
021100     END-IF.
021200*
021300     OPEN INPUT  CANDIDATO.
021400     IF WS-FILE-CAN IS NOT EQUAL '00'
021500        DISPLAY '* ERROR EN OPEN CANDIDATO = ' WS-FILE-CAN
021600        MOVE 9999 TO RETURN-CODE
021700        SET WS-FIN-ORI TO TRUE
021800        SET WS-FIN-CAN TO TRUE
021900     END-IF.
022000*
022100     OPEN OUTPUT RESULTADO.
022200     IF WS-FILE-RES IS NOT EQUAL '00'
022300        DISPLAY '* ERROR EN OPEN RESULTADO = ' WS-FILE-RES
022400        MOVE 9999 TO RETURN-CODE
022500        SET WS-FIN-ORI TO TRUE
022600        SET WS-FIN-CAN TO TRUE
022700     END-IF.
022800*
022900 1000-INICIO-F. EXIT.
023000*
023100*----  ACUMULA TODAS LAS LINEAS DEL DOCUMENTO ORIGINAL  ----------
023200*-----------------------------------------------------------------
023300 2000-LEER-ORIGINAL-I.
023400*
023500     READ ORIGINAL INTO REG-ORIGINAL.
023600     EVALUATE WS-FILE-ORI
023700        WHEN '00'
023800           PERFORM 2050-ACUMULAR-ORIGEN-I
023900                   THRU 2050-ACUMULAR-ORIGEN-F
024000        WHEN '10'
024100           SET WS-FIN-ORI TO TRUE
024200        WHEN OTHER
024300           DISPLAY '* ERROR EN LECTURA ORIGINAL = ' WS-FILE-ORI
024400           MOVE 9999 TO RETURN-CODE
024500           SET WS-FIN-ORI TO TRUE
024600     END-EVALUATE.
024700*
024800 2000-LEER-ORIGINAL-F. EXIT.
024900*
025000*----  CALCULA EL LARGO REAL DE LA LINEA Y AGREGA AL BUFFER  -----
025100*-----------------------------------------------------------------
025200 2050-ACUMULAR-ORIGEN-I.
025300*
025400     MOVE ZEROS TO WS-LARGO-LINEA.
025500     PERFORM 2055-LARGO-ORIGEN-I THRU 2055-LARGO-ORIGEN-F
025600             VARYING WS-IND-LINEA FROM 1 BY 1
025700             UNTIL WS-IND-LINEA > 200.
025800*
025900     IF WS-LARGO-LINEA > ZERO
026000        AND WS-PUNT-ORIGEN + WS-LARGO-LINEA NOT > 2001
026100        STRING REG-ORIGINAL (1 : WS-LARGO-LINEA) DELIMITED BY SIZE
026200               INTO WS-TEXTO-ORIGEN
026300               WITH POINTER WS-PUNT-ORIGEN
026400        END-STRING
026500     END-IF.
026600*
026700 2050-ACUMULAR-ORIGEN-F. EXIT.
026800*
026900*-----------------------------------------------------------------
027000 2055-LARGO-ORIGEN-I.
027100*
027200     IF REG-ORIGINAL (WS-IND-LINEA : 1) IS NOT EQUAL SPACE
027300        MOVE WS-IND-LINEA TO WS-LARGO-LINEA
027400     END-IF.
027500*
027600 2055-LARGO-ORIGEN-F. EXIT.
027700*
027800*----  ACUMULA TODAS LAS LINEAS DEL DOCUMENTO CANDIDATO  ---------
027900*-----------------------------------------------------------------
028000 2100-LEER-CANDIDATO-I.
028100*
028200     READ CANDIDATO INTO REG-CANDIDATO.
028300     EVALUATE WS-FILE-CAN
028400        WHEN '00'
028500           PERFORM 2150-ACUMULAR-CAND-I
028600                   THRU 2150-ACUMULAR-CAND-F
028700        WHEN '10'
028800           SET WS-FIN-CAN TO TRUE
028900        WHEN OTHER
029000           DISPLAY '* ERROR EN LECTURA CANDIDATO = ' WS-FILE-CAN
029100           MOVE 9999 TO RETURN-CODE
029200           SET WS-FIN-CAN TO TRUE
029300     END-EVALUATE.
029400*
029500 2100-LEER-CANDIDATO-F. EXIT.
029600*
029700*----  CALCULA EL LARGO REAL DE LA LINEA Y AGREGA AL BUFFER  -----
029800*-----------------------------------------------------------------
029900 2150-ACUMULAR-CAND-I.
030000*
030100     MOVE ZEROS TO WS-LARGO-LINEA.
030200     PERFORM 2155-LARGO-CAND-I THRU 2155-LARGO-CAND-F
030300             VARYING WS-IND-LINEA FROM 1 BY 1
030400             UNTIL WS-IND-LINEA > 200.
030500*
030600     IF WS-LARGO-LINEA > ZERO
030700        AND WS-PUNT-CANDIDATO + WS-LARGO-LINEA NOT > 2001
030800        STRING REG-CANDIDATO (1:WS-LARGO-LINEA) DELIMITED BY SIZE
030900               INTO WS-TEXTO-CANDIDATO
031000               WITH POINTER WS-PUNT-CANDIDATO
031100        END-STRING
031200     END-IF.
031300*
031400 2150-ACUMULAR-CAND-F. EXIT.
031500*
031600*-----------------------------------------------------------------
031700 2155-LARGO-CAND-I.
031800*
031900     IF REG-CANDIDATO (WS-IND-LINEA : 1) IS NOT EQUAL SPACE
032000        MOVE WS-IND-LINEA TO WS-LARGO-LINEA
032100     END-IF.
032200*
032300 2155-LARGO-CAND-F. EXIT.
032400*
032500*----  QUITA PUNTUACION Y BLANCOS DEL TEXTO ORIGINAL  ------------
032600*-----------------------------------------------------------------
032700 3000-DEPURAR-ORIGEN-I.
032800*
032900     MOVE ZEROS TO WS-LARGO-ORI.
033000     MOVE ZEROS TO WS-SALTOS-ORI.
033100     PERFORM 3010-EXAMINAR-ORIGEN-I THRU 3010-EXAMINAR-ORIGEN-F
033200             VARYING WS-IND-DEPURA FROM 1 BY 1
033300             UNTIL WS-IND-DEPURA > 2000.
033400*
033500 3000-DEPURAR-ORIGEN-F. EXIT.
033600*
033700*----  UN CARACTER DE PUNTUACION ANCHA SE ARMA CON EL BYTE     ---
033800*----  ACTUAL MAS LOS DOS BYTES SIGUIENTES DE WS-TO-CHAR; SI   ---
033900*----  3950 LO RECONOCE, LOS TRES BYTES SE DESCARTAN Y LOS     ---
034000*----  DOS SIGUIENTES SE SALTAN EN LAS PROXIMAS DOS VUELTAS    ---
034100*----  DEL PERFORM VARYING (WS-SALTOS-ORI).                    ---
034200*-----------------------------------------------------------------
034300 3010-EXAMINAR-ORIGEN-I.
034400*
034500     IF WS-SALTOS-ORI IS GREATER THAN ZERO
034600        SUBTRACT 1 FROM WS-SALTOS-ORI
034700     ELSE
034800        MOVE WS-TO-CHAR (WS-IND-DEPURA) TO WS-CAR-ACTUAL
034900        PERFORM 3900-ES-PUNTUACION-I THRU 3900-ES-PUNTUACION-F
035000        IF WS-TP-IDX IS EQUAL ZERO
035100           MOVE WS-CAR-ACTUAL TO WS-TRIO-BYTE1
035200           MOVE SPACE TO WS-TRIO-BYTE2
035300           MOVE SPACE TO WS-TRIO-BYTE3
035400           IF WS-IND-DEPURA IS NOT GREATER THAN 1998
035500              MOVE WS-TO-CHAR (WS-IND-DEPURA + 1) TO WS-TRIO-BYTE2
035600              MOVE WS-TO-CHAR (WS-IND-DEPURA + 2) TO WS-TRIO-BYTE3
035700           END-IF
035800           PERFORM 3950-ES-PUNT-ANCHA-I THRU 3950-ES-PUNT-ANCHA-F
035900           IF WS-ANCHA-SI
036000              MOVE 2 TO WS-SALTOS-ORI
036100           ELSE
036200              IF WS-CAR-ACTUAL IS NOT EQUAL SPACE
036300                 ADD 1 TO WS-LARGO-ORI
036400                 MOVE WS-CAR-ACTUAL TO WS-PO-CHAR (WS-LARGO-ORI)
036500              END-IF
036600           END-IF
036700        END-IF
036800     END-IF.
036900*
037000 3010-EXAMINAR-ORIGEN-F. EXIT.
037100*
037200*----  QUITA PUNTUACION Y BLANCOS DEL TEXTO CANDIDATO  -----------
037300*-----------------------------------------------------------------
037400 3100-DEPURAR-CANDIDATO-I.
037500*
037600     MOVE ZEROS TO WS-LARGO-CAN.
037700     MOVE ZEROS TO WS-SALTOS-CAN.
037800     PERFORM 3110-EXAMINAR-CAND-I THRU 3110-EXAMINAR-CAND-F
037900             VARYING WS-IND-DEPURA FROM 1 BY 1
038000             UNTIL WS-IND-DEPURA > 2000.
038100*
038200 3100-DEPURAR-CANDIDATO-F. EXIT.
038300*
038400*----  MISMO TRATAMIENTO DE PUNTUACION ANCHA QUE 3010, SOBRE    --
038500*----  WS-TC-CHAR/WS-SALTOS-CAN.                                --
038600*-----------------------------------------------------------------
038700 3110-EXAMINAR-CAND-I.
038800*
038900     IF WS-SALTOS-CAN IS GREATER THAN ZERO
039000        SUBTRACT 1 FROM WS-SALTOS-CAN
039100     ELSE
039200        MOVE WS-TC-CHAR (WS-IND-DEPURA) TO WS-CAR-ACTUAL
039300        PERFORM 3900-ES-PUNTUACION-I THRU 3900-ES-PUNTUACION-F
039400        IF WS-TP-IDX IS EQUAL ZERO
039500           MOVE WS-CAR-ACTUAL TO WS-TRIO-BYTE1
039600           MOVE SPACE TO WS-TRIO-BYTE2
039700           MOVE SPACE TO WS-TRIO-BYTE3
039800           IF WS-IND-DEPURA IS NOT GREATER THAN 1998
039900              MOVE WS-TC-CHAR (WS-IND-DEPURA + 1) TO WS-TRIO-BYTE2
040000              MOVE WS-TC-CHAR (WS-IND-DEPURA + 2) TO WS-TRIO-BYTE3
040100           END-IF
040200           PERFORM 3950-ES-PUNT-ANCHA-I THRU 3950-ES-PUNT-ANCHA-F
040300           IF WS-ANCHA-SI
040400              MOVE 2 TO WS-SALTOS-CAN
040500           ELSE
040600              IF WS-CAR-ACTUAL IS NOT EQUAL SPACE
040700                 ADD 1 TO WS-LARGO-CAN
040800                 MOVE WS-CAR-ACTUAL TO WS-PC-CHAR (WS-LARGO-CAN)
040900              END-IF
041000           END-IF
041100        END-IF
041200     END-IF.
041300*
041400 3110-EXAMINAR-CAND-F. EXIT.
041500*
041600*----  BUSCA WS-CAR-ACTUAL EN LA TABLA DE PUNTUACION  ------------
041700*----  DEJA WS-TP-IDX = 0 SI EL CARACTER NO ES PUNTUACION  -------
041800*----  WS-TABLA-PUNTUACION SOLO CUBRE PUNTUACION ASCII DE UN  ----
041900*----  SOLO BYTE (VER WS-PUNTUACION-LISTA).  LA PUNTUACION    ----RAL0105
042000*----  ANCHA (SIGNOS ORIENTALES Y VARIANTES ANCHAS DE SIGNOS  ----
042100*----  ASCII QUE LLEGAN CODIFICADOS EN TRES BYTES DENTRO DEL  ----
042200*----  MISMO ARCHIVO PLANO) SE DETECTA APARTE, EN 3950-ES-    ----
042300*----  PUNT-ANCHA-I, POR EL PATRON DE LOS TRES BYTES.         ----
042400*-----------------------------------------------------------------
042500 3900-ES-PUNTUACION-I.                                            SVG0029
042600*
042700     SET WS-TP-IDX TO 1.
042800     SEARCH WS-TP-CARACTER
042900        AT END
043000           SET WS-TP-IDX TO ZERO
043100        WHEN WS-TP-CARACTER (WS-TP-IDX) EQUAL WS-CAR-ACTUAL
043200           CONTINUE
043300     END-SEARCH.
043400*
043500 3900-ES-PUNTUACION-F. EXIT.
043600*
043700*----  RECONOCE PUNTUACION ANCHA POR EL PATRON DE TRES BYTES   ---
043800*----  DEL TRIO WS-TRIO-BYTE1/2/3 (CODIFICACION DE TRES BYTES  ---
043900*----  POR CARACTER USADA POR EL ARCHIVO PLANO PARA LOS SIGNOS ---
044000*----  ANCHOS).  CUBRE LOS SIGNOS DE PUNTUACION GENERAL         --
044100*----  (PRIMER BYTE X'E2', SEGUNDO X'80' O X'81'), LOS SIGNOS   --
044200*----  Y SIMBOLOS DE PUNTUACION ORIENTAL (PRIMER BYTE X'E3',    --
044300*----  SEGUNDO X'80') Y LAS VARIANTES ANCHAS DE LA PUNTUACION   --
044400*----  ASCII (PRIMER BYTE X'EF', SEGUNDO X'BC', O SEGUNDO       --
044500*----  X'BD' CON TERCERO HASTA X'9E').  DEJA WS-ANCHA-SI/NO.    --
044600*-----------------------------------------------------------------
044700 3950-ES-PUNT-ANCHA-I.                                            RAL0106
044800*
044900     SET WS-ANCHA-NO TO TRUE.
045000     IF WS-TRIO-BYTE1 EQUAL X'E2'
045100        AND (WS-TRIO-BYTE2 EQUAL X'80' OR WS-TRIO-BYTE2 EQUAL X'81')
045200        SET WS-ANCHA-SI TO TRUE
045300     ELSE
045400        IF WS-TRIO-BYTE1 EQUAL X'E3'
045500           AND WS-TRIO-BYTE2 EQUAL X'80'
045600           SET WS-ANCHA-SI TO TRUE
045700        ELSE
045800           IF WS-TRIO-BYTE1 EQUAL X'EF'
045900              AND (WS-TRIO-BYTE2 EQUAL X'BC'
046000               OR (WS-TRIO-BYTE2 EQUAL X'BD'
046100                   AND WS-TRIO-BYTE3 IS NOT GREATER THAN X'9E'))
046200              SET WS-ANCHA-SI TO TRUE
046300           END-IF
046400        END-IF
046500     END-IF.
046600*
046700 3950-ES-PUNT-ANCHA-F. EXIT.
046800*
046900*----  DISTANCIA DE LEVENSHTEIN POR DOS FILAS DE TRABAJO  --------
047000*----  (EVITA RESERVAR LA MATRIZ COMPLETA M X N EN MEMORIA)  -----
047100*-----------------------------------------------------------------
047200 4000-DISTANCIA-I.                                                RAL0035
047300*
047400     PERFORM 4010-INIC-FILA-I THRU 4010-INIC-FILA-F
047500             VARYING WS-IND-J FROM 0 BY 1
047600             UNTIL WS-IND-J > WS-LARGO-CAN.
047700*
047800     PERFORM 4100-FILA-ORIGEN-I THRU 4100-FILA-ORIGEN-F
047900             VARYING WS-IND-I FROM 1 BY 1
048000             UNTIL WS-IND-I > WS-LARGO-ORI.
048100*
048200     MOVE WS-FA-VALOR (WS-LARGO-CAN + 1) TO WS-DISTANCIA.
048300*
048400 4000-DISTANCIA-F. EXIT.
048500*
048600*-----------------------------------------------------------------
048700 4010-INIC-FILA-I.
048800*
048900     MOVE WS-IND-J TO WS-FA-VALOR (WS-IND-J + 1).
049000*
049100 4010-INIC-FILA-F. EXIT.
049200*
049300*-----------------------------------------------------------------
049400 4100-FILA-ORIGEN-I.
049500*
049600     MOVE WS-IND-I TO WS-FC-VALOR (1).
049700     PERFORM 4200-FILA-CANDIDATO-I THRU 4200-FILA-CANDIDATO-F
049800             VARYING WS-IND-J FROM 1 BY 1
049900             UNTIL WS-IND-J > WS-LARGO-CAN.
050000     PERFORM 4300-COPIAR-FILA-I THRU 4300-COPIAR-FILA-F
050100             VARYING WS-IND-J FROM 0 BY 1
050200             UNTIL WS-IND-J > WS-LARGO-CAN.
050300*
050400 4100-FILA-ORIGEN-F. EXIT.
050500*
050600*-----------------------------------------------------------------
050700 4200-FILA-CANDIDATO-I.
050800*
050900     MOVE 1 TO WS-COSTO-SUST.
051000     IF WS-PO-CHAR (WS-IND-I) EQUAL WS-PC-CHAR (WS-IND-J)
051100        MOVE ZERO TO WS-COSTO-SUST
051200     END-IF.
051300*
051400     COMPUTE WS-VALOR-A = WS-FA-VALOR (WS-IND-J + 1) + 1.
051500     COMPUTE WS-VALOR-B = WS-FC-VALOR (WS-IND-J) + 1.
051600     COMPUTE WS-VALOR-C = WS-FA-VALOR (WS-IND-J) + WS-COSTO-SUST.
051700     PERFORM 4250-MINIMO-I THRU 4250-MINIMO-F.
051800     MOVE WS-MIN-AUX TO WS-FC-VALOR (WS-IND-J + 1).
051900*
052000 4200-FILA-CANDIDATO-F. EXIT.
052100*
052200*----  MENOR DE WS-VALOR-A, WS-VALOR-B, WS-VALOR-C  --------------
052300*-----------------------------------------------------------------
052400 4250-MINIMO-I.
052500*
052600     MOVE WS-VALOR-A TO WS-MIN-AUX.
052700     IF WS-VALOR-B < WS-MIN-AUX
052800        MOVE WS-VALOR-B TO WS-MIN-AUX
052900     END-IF.
053000     IF WS-VALOR-C < WS-MIN-AUX
053100        MOVE WS-VALOR-C TO WS-MIN-AUX
053200     END-IF.
053300*
053400 4250-MINIMO-F. EXIT.
053500*
053600*-----------------------------------------------------------------
053700 4300-COPIAR-FILA-I.
053800*
053900     MOVE WS-FC-VALOR (WS-IND-J + 1)
054000          TO WS-FA-VALOR (WS-IND-J + 1).
054100*
054200 4300-COPIAR-FILA-F. EXIT.
054300*
054400*----  INDICE DE SIMILITUD = 1 - DISTANCIA / MAYOR LONGITUD  -----
054500*-----------------------------------------------------------------
054600 5000-SIMILITUD-I.
054700*
054800     MOVE WS-LARGO-ORI TO WS-MAYOR-LARGO.
054900     IF WS-LARGO-CAN > WS-MAYOR-LARGO
055000        MOVE WS-LARGO-CAN TO WS-MAYOR-LARGO
055100     END-IF.
055200*
055300     IF WS-MAYOR-LARGO EQUAL ZERO
055400        MOVE 1.00 TO WS-SIMILITUD
055500     ELSE
055600        COMPUTE WS-SIMILITUD ROUNDED =                            JRM0041
055700                1 - (WS-DISTANCIA / WS-MAYOR-LARGO)
055800     END-IF.
055900*
056000 5000-SIMILITUD-F. EXIT.
056100*
056200*----  GRABA EL INDICE DE SIMILITUD EN EL ARCHIVO RESULTADO  -----
056300*-----------------------------------------------------------------
056400 6000-GRABAR-I.
056500*
056600     MOVE WS-SIMILITUD TO RES-VALOR.
056700     WRITE REG-RESULTADO.
056800     IF WS-FILE-RES IS NOT EQUAL '00'
056900        DISPLAY '* ERROR EN GRABACION RESULTADO = ' WS-FILE-RES
057000        MOVE 9999 TO RETURN-CODE
057100     END-IF.
057200*
057300 6000-GRABAR-F. EXIT.
057400*
057500*-----------------------------------------------------------------
057600 9999-FINAL-I.
057700*
057800     CLOSE ORIGINAL CANDIDATO RESULTADO.
057900*
058000 9999-FINAL-F. EXIT.
